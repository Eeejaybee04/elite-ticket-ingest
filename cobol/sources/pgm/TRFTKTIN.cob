000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID.     TRFTKTIN.
000130 AUTHOR.         R S KOIARI.
000140 INSTALLATION.   TICKET INGEST SUITE - PNG TRAVEL SYSTEMS.
000150 DATE-WRITTEN.   15 SEP 1986.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*DESCRIPTION :  THIS IS THE BATCH JOB'S ENTRY PROGRAM.  IT READS
000200*               THE TICKETS FILE, ACCUMULATING ONE TICKET
000210*               DOCUMENT AT A TIME UP TO EACH *ENDTICKET
000220*               DELIMITER, FOLDS AND COLLAPSES EACH LINE, CALLS
000230*               THE THREE PARSER ROUTINES AND THE RULE UPSERT
000240*               ROUTINE FOR EACH DOCUMENT, WRITES ONE RESULT
000250*               BLOCK PER TICKET, AND PRINTS THE END-OF-JOB
000260*               CONTROL TOTALS.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:                                      *
000300*================================================================
000310*TAG    DATE       DEV    DESCRIPTION                            *
000320*------ ---------- ------ ---------------------------------------*
000330*PGT000 15/09/1986 RSK    INITIAL VERSION.                       *
000340*------------------------------------------------------------- *
000350*PGT021 19/03/1990 RSK    ADD THE *ENDTICKET MULTI-DOCUMENT       *
000360*                         DELIMITER SO ONE BATCH FILE CAN CARRY  *
000370*                         MANY TICKETS - PREVIOUSLY ONE TICKET   *
000380*                         PER RUN.                               *
000390*------------------------------------------------------------- *
000400*PGT022 30/07/1996 DLW    ADD THE UNK-CARRIER/UNK-ROUTE CONTROL  *
000410*                         TOTALS AFTER A MONTH-END RECONCILIATION*
000420*                         SHOWED SEVERAL FARES POSTING AGAINST   *
000430*                         UNK-UNK ROUTES WITH NO WAY TO SEE HOW  *
000440*                         MANY WITHOUT GREPPING THE PRINT FILE.  *
000450*------------------------------------------------------------- *
000460*PGT018 26/08/1999 DLW    Y2K REVIEW - WIDENED THE PROCESSING    *
000470*                         DATE ACCEPT TO YYYYMMDD (SEE ASCMWS    *
000480*                         CHANGE) - THE DATE IS PASSED THROUGH   *
000490*                         TO TRFUPSRT UNCHANGED OTHERWISE.       *
000492*------------------------------------------------------------- *
000494*PGT020 11/02/2003 DLW    REVIEWED AGAINST THE *ENDTICKET        *
000495*                         FORMAT USED BY THE NEW WEB BOOKING     *
000496*                         FEED - SAME DELIMITER, NO CHANGE       *
000497*                         REQUIRED.                              *
000498*------------------------------------------------------------- *
000501*PGT023 09/03/2009 RMU    HELPDESK TICKET TB-2009-0451 - LONG    *
000502*                         MULTI-SEGMENT ITINERARIES WERE        *
000503*                         SILENTLY LOSING TEXT PAST THE 150     *
000504*                         LINE CAP IN WK-TKT-DOC. B200 NOW      *
000505*                         DISPLAYS A WARNING WHEN THE CAP IS    *
000506*                         HIT SO THE OPERATOR CAN FLAG THE      *
000507*                         DOCUMENT FOR MANUAL REVIEW.            *
000508*================================================================
000510     EJECT
000520**********************
000530 ENVIRONMENT DIVISION.
000540**********************
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-AS400.
000570 OBJECT-COMPUTER. IBM-AS400.
000580 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000590        UPSI-0 IS UPSI-SWITCH-0
000600            ON STATUS IS U0-ON
000610            OFF STATUS IS U0-OFF.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT TICKETS-FILE ASSIGN TO TICKETS-FILE
000660            ORGANIZATION      IS SEQUENTIAL
000670            FILE STATUS       IS WK-C-FILE-STATUS.
000680     SELECT RESULTS-FILE ASSIGN TO RESULTS-FILE
000690            ORGANIZATION      IS SEQUENTIAL
000700            FILE STATUS       IS WK-C-FILE-STATUS.
000710     EJECT
000720***************
000730 DATA DIVISION.
000740***************
000750 FILE SECTION.
000760**************
000770 FD  TICKETS-FILE
000780     LABEL RECORDS ARE OMITTED
000790     DATA RECORD IS TICKETS-REC.
000800 01  TICKETS-REC.
000810     05  TICKETS-TEXT-LINE      PIC X(200).
000820     05  FILLER                 PIC X(04) VALUE SPACES.
000830*
000840 FD  RESULTS-FILE
000850     LABEL RECORDS ARE OMITTED
000860     DATA RECORD IS RESULTS-REC.
000870 01  RESULTS-REC.
000880     COPY RPTLINE.
000890*
000900*************************
000910 WORKING-STORAGE SECTION.
000920*************************
000930 01  FILLER                  PIC X(24) VALUE
000940     "** PROGRAM TRFTKTIN  **".
000950*
000960* ------------------ PROGRAM WORKING STORAGE -------------------*
000970 01  WK-C-COMMON.
000980     COPY ASCMWS.
000990 01  WK-TKT-DOC.
001000     COPY TKTDOC.
001010 01  WK-TKT-PARSED.
001020     COPY TKTPARS.
001030 01  WK-UPSRT-RECORD.
001040     COPY UPSRT.
001050 01  WK-D-WORK-AREA.
001060     05  WK-D-END-OF-DOC-SW     PIC X(01).
001070         88  WK-D-END-OF-DOC          VALUE "Y".
001080     05  WK-D-COLLAPSE-LINE     PIC X(200).
001090     05  WK-D-COLLAPSE-POS      PIC S9(04) COMP.
001100     05  WK-D-SCAN-POS          PIC S9(04) COMP.
001110     05  WK-D-LAST-SPACE-SW     PIC X(01).
001120     05  WK-D-TICKETS-READ      PIC S9(04) COMP.
001130     05  WK-D-RULES-CREATED     PIC S9(04) COMP.
001140     05  WK-D-RULES-UPDATED     PIC S9(04) COMP.
001150     05  WK-D-UNK-CARRIER       PIC S9(04) COMP.
001160     05  WK-D-UNK-ROUTE         PIC S9(04) COMP.
001170     05  FILLER                 PIC X(04) VALUE SPACES.
001180 01  WK-D-KEY-AREA.
001190     05  WK-D-KEY-CARRIER       PIC X(03).
001200     05  FILLER                 PIC X(01) VALUE "|".
001210     05  WK-D-KEY-ROUTE         PIC X(07).
001220     05  FILLER                 PIC X(01) VALUE "|".
001230     05  WK-D-KEY-POS           PIC X(02).
001240     05  FILLER                 PIC X(01) VALUE "|".
001250     05  WK-D-KEY-CURRENCY      PIC X(03).
001260 01  WK-D-STATUS-AREA.
001262     05  WK-D-STATUS-WORD       PIC X(07).
001264     05  FILLER                 PIC X(01) VALUE SPACES.
001270 01  WK-D-EDIT-AREA.
001280     05  WK-D-TICKET-NO-EDIT    PIC 9(04).
001290     05  WK-D-MONEY-EDIT        PIC 9(07).99.
001300     05  WK-D-CNT-EDIT          PIC ZZZ9.
001310     05  FILLER                 PIC X(03) VALUE SPACES.
001320     EJECT
001330****************
001340 PROCEDURE DIVISION.
001350****************
001360 MAIN-MODULE.
001370     PERFORM A000-OPEN-FILES-RTN THRU A000-OPEN-FILES-EX.
001380     PERFORM B000-PROCESS-TICKETS-RTN THRU B000-PROCESS-TICKETS-EX
001390         UNTIL WK-TKT-DOC-AT-EOF.
001400     PERFORM Z000-END-OF-JOB-RTN THRU Z000-END-OF-JOB-EX.
001410     GOBACK.
001420*----------------------------------------------------------------*
001430 A000-OPEN-FILES-RTN.
001440*----------------------------------------------------------------*
001450     OPEN INPUT  TICKETS-FILE.
001460     IF NOT WK-C-SUCCESSFUL
001470         DISPLAY "TRFTKTIN - OPEN FILE ERROR - TICKETS-FILE"
001480         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001490     END-IF.
001500     OPEN OUTPUT RESULTS-FILE.
001510     IF NOT WK-C-SUCCESSFUL
001520         DISPLAY "TRFTKTIN - OPEN FILE ERROR - RESULTS-FILE"
001530         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540     END-IF.
001550     ACCEPT WK-C-TODAY-DTE FROM DATE YYYYMMDD.
001560     STRING WK-C-TODAY-CEN DELIMITED BY SIZE
001570            WK-C-TODAY-YY  DELIMITED BY SIZE
001580         INTO WK-C-TODAY-ISO-YYYY.
001590     MOVE WK-C-TODAY-MM     TO WK-C-TODAY-ISO-MM.
001600     MOVE WK-C-TODAY-DD     TO WK-C-TODAY-ISO-DD.
001610     MOVE ZERO TO WK-D-TICKETS-READ WK-D-RULES-CREATED
001620                  WK-D-RULES-UPDATED WK-D-UNK-CARRIER
001630                  WK-D-UNK-ROUTE.
001640     MOVE "N" TO WK-TKT-DOC-EOF-SW.
001650     PERFORM C000-READ-TICKET-LINE-RTN THRU C000-READ-TICKET-LINE-EX.
001660 A000-OPEN-FILES-EX.
001670     EXIT.
001680*----------------------------------------------------------------*
001690 B000-PROCESS-TICKETS-RTN.
001700*----------------------------------------------------------------*
001710*    ACCUMULATES ONE COMPLETE TICKET DOCUMENT (BATCH FLOW STEP
001720*    2), THEN PARSES, UPSERTS AND REPORTS IT (STEPS 3 THRU 6).
001730     MOVE ZERO TO WK-TKT-DOC-LINE-CNT.
001740     MOVE "N"  TO WK-D-END-OF-DOC-SW.
001750     PERFORM B100-ACCUMULATE-DOC-RTN THRU B100-ACCUMULATE-DOC-EX
001760         UNTIL WK-TKT-DOC-AT-EOF OR WK-D-END-OF-DOC.
001770     IF WK-TKT-DOC-LINE-CNT > 0
001780         PERFORM D000-PARSE-TICKET-RTN THRU D000-PARSE-TICKET-EX
001790         PERFORM E000-UPSERT-AND-REPORT-RTN
001800             THRU E000-UPSERT-AND-REPORT-EX
001810     END-IF.
001820 B000-PROCESS-TICKETS-EX.
001830     EXIT.
001840*----------------------------------------------------------------*
001850 B100-ACCUMULATE-DOC-RTN.
001860*----------------------------------------------------------------*
001870*    THE CURRENT LINE IS ALREADY IN WK-TKT-DOC-TEXT-LINE (READ
001880*    AHEAD BY THE PREVIOUS ITERATION OR THE PRIMING READ) - FOLD
001890*    IT TO UPPER CASE, TEST FOR THE *ENDTICKET DELIMITER, THEN
001900*    READ THE NEXT LINE UNLESS THE DELIMITER WAS JUST SEEN.
001910     INSPECT WK-TKT-DOC-TEXT-LINE
001920         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001930                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001940     IF WK-TKT-DOC-TEXT-LINE (1:10) = "*ENDTICKET"
001950         MOVE "Y" TO WK-D-END-OF-DOC-SW
001960     ELSE
001970         PERFORM B200-COLLAPSE-LINE-RTN THRU B200-COLLAPSE-LINE-EX
001980     END-IF.
001990     IF NOT WK-D-END-OF-DOC
002000         PERFORM C000-READ-TICKET-LINE-RTN
002010             THRU C000-READ-TICKET-LINE-EX
002020     END-IF.
002030 B100-ACCUMULATE-DOC-EX.
002040     EXIT.
002050*----------------------------------------------------------------*
002060 B200-COLLAPSE-LINE-RTN.
002070*----------------------------------------------------------------*
002080*    COLLAPSES RUNS OF BLANKS IN THE CURRENT LINE TO SINGLE
002090*    SPACES AND DROPS THE LINE ENTIRELY IF IT COLLAPSES TO ALL
002100*    BLANKS (TICKET PARSER RULE: DROP BLANK LINES).
002110     MOVE SPACES TO WK-D-COLLAPSE-LINE.
002120     MOVE ZERO   TO WK-D-COLLAPSE-POS.
002130     MOVE "N"    TO WK-D-LAST-SPACE-SW.
002140     PERFORM B300-COLLAPSE-CHAR-RTN THRU B300-COLLAPSE-CHAR-EX
002150         VARYING WK-D-SCAN-POS FROM 1 BY 1
002160         UNTIL WK-D-SCAN-POS > 200.
002170     IF WK-D-COLLAPSE-LINE NOT = SPACES
002180         IF WK-TKT-DOC-LINE-CNT < 150
002190             ADD 1 TO WK-TKT-DOC-LINE-CNT
002200             MOVE WK-D-COLLAPSE-LINE
002210                 TO WK-TKT-DOC-UC-LINE (WK-TKT-DOC-LINE-CNT)
002215*        PGT023 - TICKET TEXT DOCUMENT HAS FILLED ALL 150 LINES -
002216*        REMAINING TEXT FOR THIS TICKET IS DROPPED, SAME AS IT
002217*        ALWAYS HAS BEEN, BUT NOW WE TELL THE OPERATOR SO A BAD
002218*        INPUT DOCUMENT DOESN'T GO UNNOTICED.
002219         ELSE
002220             MOVE WK-D-TICKETS-READ TO WK-D-TICKET-NO-EDIT
002221             DISPLAY "TRFTKTIN - 150 LINE CAP REACHED - TEXT "
002222             DISPLAY "LOST FOR TICKET NUMBER " WK-D-TICKET-NO-EDIT
002223                 " IN THIS RUN"
002224         END-IF
002230     END-IF.
002240 B200-COLLAPSE-LINE-EX.
002250     EXIT.
002260*----------------------------------------------------------------*
002270 B300-COLLAPSE-CHAR-RTN.
002280*----------------------------------------------------------------*
002290     IF WK-TKT-DOC-TEXT-LINE (WK-D-SCAN-POS: 1) = SPACE
002300         IF WK-D-LAST-SPACE-SW = "N"
002310             ADD 1 TO WK-D-COLLAPSE-POS
002320             MOVE SPACE TO WK-D-COLLAPSE-LINE (WK-D-COLLAPSE-POS: 1)
002330             MOVE "Y"   TO WK-D-LAST-SPACE-SW
002340         END-IF
002350     ELSE
002360         ADD 1 TO WK-D-COLLAPSE-POS
002370         MOVE WK-TKT-DOC-TEXT-LINE (WK-D-SCAN-POS: 1)
002380             TO WK-D-COLLAPSE-LINE (WK-D-COLLAPSE-POS: 1)
002390         MOVE "N"   TO WK-D-LAST-SPACE-SW
002400     END-IF.
002410 B300-COLLAPSE-CHAR-EX.
002420     EXIT.
002430*----------------------------------------------------------------*
002440 C000-READ-TICKET-LINE-RTN.
002450*----------------------------------------------------------------*
002460     READ TICKETS-FILE
002470         AT END
002480             MOVE "Y" TO WK-TKT-DOC-EOF-SW
002490         NOT AT END
002500             MOVE TICKETS-TEXT-LINE TO WK-TKT-DOC-TEXT-LINE
002510     END-READ.
002520 C000-READ-TICKET-LINE-EX.
002530     EXIT.
002540*----------------------------------------------------------------*
002550 D000-PARSE-TICKET-RTN.
002560*----------------------------------------------------------------*
002570*    TICKET PARSER STEPS 1 THRU 6 - EACH CALLED ROUTINE SETS ITS
002580*    OWN DEFAULT BEFORE SCANNING, SO ONLY THE COMPONENT/BASE/
002590*    TOTAL AMOUNTS NEED ZEROING HERE FIRST.
002600     INITIALIZE WK-TKT-PARSED.
002610     CALL "TRFVCARR" USING WK-TKT-DOC, WK-TKT-PARSED.
002620     CALL "TRFVARPT" USING WK-TKT-DOC, WK-TKT-PARSED.
002630     CALL "TRFVMONY" USING WK-TKT-DOC, WK-TKT-PARSED.
002640 D000-PARSE-TICKET-EX.
002650     EXIT.
002660*----------------------------------------------------------------*
002670 E000-UPSERT-AND-REPORT-RTN.
002680*----------------------------------------------------------------*
002690     ADD 1 TO WK-D-TICKETS-READ.
002700     MOVE "U"            TO WK-UPSRT-REQUEST-CD.
002710     MOVE "PG"           TO WK-UPSRT-POS.
002720     MOVE WK-C-TODAY-ISO TO WK-UPSRT-DATE.
002730     CALL "TRFUPSRT" USING WK-UPSRT-RECORD, WK-TKT-PARSED.
002740     PERFORM E100-ROLL-TOTALS-RTN THRU E100-ROLL-TOTALS-EX.
002750     PERFORM E200-WRITE-TICKET-BLOCK-RTN
002760         THRU E200-WRITE-TICKET-BLOCK-EX.
002770 E000-UPSERT-AND-REPORT-EX.
002780     EXIT.
002790*----------------------------------------------------------------*
002800 E100-ROLL-TOTALS-RTN.
002810*----------------------------------------------------------------*
002820*    CONTROL TOTALS BUSINESS RULE.                               *
002830     IF WK-UPSRT-WAS-CREATED
002840         ADD 1 TO WK-D-RULES-CREATED
002850     ELSE
002860         ADD 1 TO WK-D-RULES-UPDATED
002870     END-IF.
002880     IF WK-TKT-PARSED-CARRIER = "UNK"
002890         ADD 1 TO WK-D-UNK-CARRIER
002900     END-IF.
002910     IF WK-TKT-PARSED-ROUTE = "UNK-UNK"
002920         ADD 1 TO WK-D-UNK-ROUTE
002930     END-IF.
002940 E100-ROLL-TOTALS-EX.
002950     EXIT.
002960*----------------------------------------------------------------*
002970 E200-WRITE-TICKET-BLOCK-RTN.
002980*----------------------------------------------------------------*
002990*    BUILDS AND WRITES THE FIVE-LINE PER-TICKET RESULT BLOCK.
003000     MOVE WK-UPSRT-RULE-CARRIER  TO WK-D-KEY-CARRIER.
003010     MOVE WK-UPSRT-RULE-ROUTE    TO WK-D-KEY-ROUTE.
003020     MOVE WK-UPSRT-RULE-POS      TO WK-D-KEY-POS.
003030     MOVE WK-UPSRT-RULE-CURRENCY TO WK-D-KEY-CURRENCY.
003040     IF WK-UPSRT-WAS-CREATED
003050         MOVE "CREATED" TO WK-D-STATUS-WORD
003060     ELSE
003070         MOVE "UPDATED" TO WK-D-STATUS-WORD
003080     END-IF.
003090     MOVE WK-D-TICKETS-READ TO WK-D-TICKET-NO-EDIT.
003100     MOVE SPACES TO RPT-LINE-TEXT.
003110     STRING "TICKET " DELIMITED BY SIZE
003120            WK-D-TICKET-NO-EDIT DELIMITED BY SIZE
003130            "  KEY="            DELIMITED BY SIZE
003140            WK-D-KEY-AREA       DELIMITED BY SIZE
003150            "  ("               DELIMITED BY SIZE
003160            WK-D-STATUS-WORD    DELIMITED BY SIZE
003170            ")"                 DELIMITED BY SIZE
003180         INTO RPT-LINE-TEXT.
003190     WRITE RESULTS-REC.
003200*
003210     MOVE WK-TKT-PARSED-BASE TO WK-D-MONEY-EDIT.
003220     MOVE SPACES TO RPT-LINE-TEXT.
003230     STRING "  PARSED  CARRIER=" DELIMITED BY SIZE
003240            WK-TKT-PARSED-CARRIER DELIMITED BY SIZE
003250            " ROUTE="           DELIMITED BY SIZE
003260            WK-TKT-PARSED-ROUTE DELIMITED BY SIZE
003270            " CUR="             DELIMITED BY SIZE
003280            WK-TKT-PARSED-CURRENCY DELIMITED BY SIZE
003290            " BASE="            DELIMITED BY SIZE
003300            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003310         INTO RPT-LINE-TEXT.
003320     WRITE RESULTS-REC.
003330*
003340     MOVE SPACES TO RPT-LINE-TEXT.
003345     MOVE 1 TO WK-D-SCAN-POS.
003350     MOVE WK-TKT-PARSED-YQ TO WK-D-MONEY-EDIT.
003360     STRING "          YQ="     DELIMITED BY SIZE
003370            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003380         INTO RPT-LINE-TEXT
003390         WITH POINTER WK-D-SCAN-POS.
003400     MOVE WK-TKT-PARSED-YR TO WK-D-MONEY-EDIT.
003410     STRING " YR="              DELIMITED BY SIZE
003420            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003430         INTO RPT-LINE-TEXT
003440         WITH POINTER WK-D-SCAN-POS.
003450     MOVE WK-TKT-PARSED-XT TO WK-D-MONEY-EDIT.
003460     STRING " XT="              DELIMITED BY SIZE
003470            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003480         INTO RPT-LINE-TEXT
003490         WITH POINTER WK-D-SCAN-POS.
003500     MOVE WK-TKT-PARSED-GC TO WK-D-MONEY-EDIT.
003510     STRING " GC="              DELIMITED BY SIZE
003520            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003530         INTO RPT-LINE-TEXT
003540         WITH POINTER WK-D-SCAN-POS.
003550     MOVE WK-TKT-PARSED-I9 TO WK-D-MONEY-EDIT.
003560     STRING " I9="              DELIMITED BY SIZE
003570            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003580         INTO RPT-LINE-TEXT
003590         WITH POINTER WK-D-SCAN-POS.
003600     WRITE RESULTS-REC.
003610*
003620     MOVE WK-TKT-PARSED-TOTAL TO WK-D-MONEY-EDIT.
003630     MOVE SPACES TO RPT-LINE-TEXT.
003640     STRING "          TOTAL="  DELIMITED BY SIZE
003650            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003660         INTO RPT-LINE-TEXT.
003670     WRITE RESULTS-REC.
003680*
003690     MOVE SPACES TO RPT-LINE-TEXT.
003695     MOVE 1 TO WK-D-SCAN-POS.
003700     MOVE WK-UPSRT-RULE-YQYR-OFFSET TO WK-D-MONEY-EDIT.
003710     STRING "  RULE    YQYR="   DELIMITED BY SIZE
003720            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003730         INTO RPT-LINE-TEXT
003740         WITH POINTER WK-D-SCAN-POS.
003750     MOVE WK-UPSRT-RULE-XT-OFFSET TO WK-D-MONEY-EDIT.
003760     STRING " XT="              DELIMITED BY SIZE
003770            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003780         INTO RPT-LINE-TEXT
003790         WITH POINTER WK-D-SCAN-POS.
003800     MOVE WK-UPSRT-RULE-GC-TAX TO WK-D-MONEY-EDIT.
003810     STRING " GC="              DELIMITED BY SIZE
003820            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003830         INTO RPT-LINE-TEXT
003840         WITH POINTER WK-D-SCAN-POS.
003850     MOVE WK-UPSRT-RULE-I9-TAX TO WK-D-MONEY-EDIT.
003860     STRING " I9="              DELIMITED BY SIZE
003870            WK-D-MONEY-EDIT     DELIMITED BY SIZE
003880         INTO RPT-LINE-TEXT
003890         WITH POINTER WK-D-SCAN-POS.
003900     STRING " VERIFIED="        DELIMITED BY SIZE
003910            WK-UPSRT-RULE-LAST-VERIFIED DELIMITED BY SIZE
003920         INTO RPT-LINE-TEXT
003930         WITH POINTER WK-D-SCAN-POS.
003940     WRITE RESULTS-REC.
003950 E200-WRITE-TICKET-BLOCK-EX.
003960     EXIT.
003970*----------------------------------------------------------------*
003980 Z000-END-OF-JOB-RTN.
003990*----------------------------------------------------------------*
004000*    BATCH FLOW STEP 7 - THE FINAL "C" REQUEST TELLS TRFUPSRT TO
004010*    CLOSE THE RULES MASTER.  IT IS AN INDEXED FILE MAINTAINED IN
004020*    ASCENDING KEY ORDER BY THE ACCESS METHOD ITSELF, SO NO
004030*    SEPARATE SORT/REWRITE PASS IS CODED HERE.
004040     MOVE "C" TO WK-UPSRT-REQUEST-CD.
004050     CALL "TRFUPSRT" USING WK-UPSRT-RECORD, WK-TKT-PARSED.
004060     PERFORM Z100-WRITE-TOTALS-RTN THRU Z100-WRITE-TOTALS-EX.
004070     CLOSE TICKETS-FILE RESULTS-FILE.
004080 Z000-END-OF-JOB-EX.
004090     EXIT.
004100*----------------------------------------------------------------*
004110 Z100-WRITE-TOTALS-RTN.
004120*----------------------------------------------------------------*
004130     MOVE WK-D-TICKETS-READ TO WK-D-CNT-EDIT.
004140     MOVE SPACES TO RPT-LINE-TEXT.
004150     STRING "TICKETS READ:      " DELIMITED BY SIZE
004160            WK-D-CNT-EDIT         DELIMITED BY SIZE
004170         INTO RPT-LINE-TEXT.
004180     WRITE RESULTS-REC.
004190     MOVE WK-D-RULES-CREATED TO WK-D-CNT-EDIT.
004200     MOVE SPACES TO RPT-LINE-TEXT.
004210     STRING "RULES CREATED:     " DELIMITED BY SIZE
004220            WK-D-CNT-EDIT         DELIMITED BY SIZE
004230         INTO RPT-LINE-TEXT.
004240     WRITE RESULTS-REC.
004250     MOVE WK-D-RULES-UPDATED TO WK-D-CNT-EDIT.
004260     MOVE SPACES TO RPT-LINE-TEXT.
004270     STRING "RULES UPDATED:     " DELIMITED BY SIZE
004280            WK-D-CNT-EDIT         DELIMITED BY SIZE
004290         INTO RPT-LINE-TEXT.
004300     WRITE RESULTS-REC.
004310     MOVE WK-D-UNK-CARRIER TO WK-D-CNT-EDIT.
004320     MOVE SPACES TO RPT-LINE-TEXT.
004330     STRING "UNKNOWN CARRIER:   " DELIMITED BY SIZE
004340            WK-D-CNT-EDIT         DELIMITED BY SIZE
004350         INTO RPT-LINE-TEXT.
004360     WRITE RESULTS-REC.
004370     MOVE WK-D-UNK-ROUTE TO WK-D-CNT-EDIT.
004380     MOVE SPACES TO RPT-LINE-TEXT.
004390     STRING "UNKNOWN ROUTE:     " DELIMITED BY SIZE
004400            WK-D-CNT-EDIT         DELIMITED BY SIZE
004410         INTO RPT-LINE-TEXT.
004420     WRITE RESULTS-REC.
004430 Z100-WRITE-TOTALS-EX.
004440     EXIT.
004450*
004460******************************************************************
004470*************** END OF PROGRAM SOURCE - TRFTKTIN ****************
004480******************************************************************
