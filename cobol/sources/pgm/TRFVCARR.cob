000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID.     TRFVCARR.
000130 AUTHOR.         R S KOIARI.
000140 INSTALLATION.   TICKET INGEST SUITE - PNG TRAVEL SYSTEMS.
000150 DATE-WRITTEN.   22 SEP 1986.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN A TICKET
000200*               DOCUMENT'S TEXT AND DETERMINE THE OPERATING
000210*               CARRIER (AIR NIUGINI "PX" OR PNG AIR "CG").
000220*               INVOKED BY TRFTKTIN ONCE PER TICKET DOCUMENT,
000230*               AFTER THE DOCUMENT HAS BEEN FOLDED TO UPPER
000240*               CASE AND HAD RUNS OF BLANKS COLLAPSED.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:                                      *
000280*================================================================
000290*TAG    DATE       DEV    DESCRIPTION                            *
000300*------ ---------- ------ ---------------------------------------*
000310*PGT001 22/09/1986 RSK    INITIAL VERSION.                       *
000320*------------------------------------------------------------- *
000330*PGT008 11/04/1991 RSK    THE STANDALONE WORD "PX" ON A LINE OF  *
000340*                         ITS OWN WAS NOT MATCHING BECAUSE THE   *
000350*                         PADDED LINE HAD NO TRAILING BLANK      *
000360*                         WHEN THE LINE FILLED ALL 200 BYTES -   *
000370*                         WIDENED THE SEARCH BUFFER BY ONE BYTE. *
000380*------------------------------------------------------------- *
000390*PGT013 17/11/1996 DLW    CG NOW CORRECTLY OVERRIDES PX WHEN A   *
000400*                         DOCUMENT MATCHES BOTH TESTS - THE OLD  *
000410*                         LOGIC LEFT WHICHEVER TEST RAN LAST     *
000420*                         PER LINE INSTEAD OF PER DOCUMENT.      *
000430*------------------------------------------------------------- *
000440*PGT018 26/08/1999 DLW    Y2K REVIEW - NO DATE FIELDS IN THIS    *
000450*                         PROGRAM, NO CHANGE REQUIRED.           *
000452*------------------------------------------------------------- *
000454*PGT019 21/06/2005 DLW    LINK PNG CODE-SHARE ANNOUNCEMENT       *
000455*                         REVIEWED - TICKET DOCUMENT STOCK       *
000456*                         STILL SHOWS "AIR NIUGINI" AND "PX",    *
000457*                         NO CHANGE REQUIRED.                    *
000458*------------------------------------------------------------- *
000459*PGT022 14/10/2014 RMU    AIR NIUGINI CORPORATE REBRAND          *
000460*                         WORDING REVIEWED AGAINST CURRENT       *
000461*                         TICKET STOCK SAMPLES - CARRIER NAME    *
000462*                         STRINGS TESTED HERE ARE UNCHANGED,     *
000463*                         NO CHANGE REQUIRED.                    *
000464*================================================================
000470     EJECT
000480**********************
000490 ENVIRONMENT DIVISION.
000500**********************
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-AS400.
000530 OBJECT-COMPUTER. IBM-AS400.
000540 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000550        UPSI-0 IS UPSI-SWITCH-0
000560            ON STATUS IS U0-ON
000570            OFF STATUS IS U0-OFF.
000580     EJECT
000590***************
000600 DATA DIVISION.
000610***************
000620*************************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER                  PIC X(24) VALUE
000660     "** PROGRAM TRFVCARR **".
000670*
000680* ------------------ PROGRAM WORKING STORAGE -------------------*
000690 01  WK-C-WORK-AREA.
000700     05  WK-C-LINE-CNT       PIC S9(04) COMP.
000710     05  WK-C-FOUND-SW       PIC X(01).
000720         88  WK-C-FOUND               VALUE "Y".
000730         88  WK-C-NOT-FOUND           VALUE "N".
000740     05  WK-C-PAD-LINE       PIC X(202).
000750     05  WK-C-SCAN-POS       PIC S9(04) COMP.
000760     05  WK-C-MAX-POS        PIC S9(04) COMP.
000765     05  WK-C-CUR-TARGET     PIC X(12).
000766     05  WK-C-CUR-TARGET-LEN PIC S9(04) COMP.
000768     05  FILLER              PIC X(02) VALUE SPACES.
000770 01  WK-C-TARGET-TABLE.
000780     05  WK-C-TARGET-PX      PIC X(04) VALUE " PX ".
000790     05  WK-C-TARGET-CG      PIC X(04) VALUE " CG ".
000800     05  WK-C-TARGET-NIUG    PIC X(12) VALUE
000810         " AIR NIUGINI".
000820     05  WK-C-TARGET-PNGAIR  PIC X(08) VALUE " PNG AIR".
000830     05  FILLER              PIC X(02) VALUE SPACES.
000840     EJECT
000850****************
000860 LINKAGE SECTION.
000870****************
000880     COPY TKTDOC.
000890     COPY TKTPARS.
000900     EJECT
000910****************************************************
000920 PROCEDURE DIVISION USING WK-TKT-DOC, WK-TKT-PARSED.
000930****************************************************
000940 MAIN-MODULE.
000950     MOVE "UNK" TO WK-TKT-PARSED-CARRIER.
000960     PERFORM A100-TEST-NIUGINI-RTN THRU A100-TEST-NIUGINI-EX.
000970     PERFORM A200-TEST-PNGAIR-RTN  THRU A200-TEST-PNGAIR-EX.
000980     GOBACK.
000990*----------------------------------------------------------------*
001000 A100-TEST-NIUGINI-RTN.
001010*----------------------------------------------------------------*
001015*    "PX" - MATCHES ON EITHER THE PHRASE " AIR NIUGINI" OR THE
001016*    STANDALONE WORD "PX" APPEARING ANYWHERE IN THE DOCUMENT.
001020     MOVE WK-C-TARGET-NIUG TO WK-C-CUR-TARGET.
001030     MOVE 12               TO WK-C-CUR-TARGET-LEN.
001040     PERFORM B050-SCAN-TARGET-RTN THRU B050-SCAN-TARGET-EX.
001050     IF WK-C-NOT-FOUND
001060         MOVE WK-C-TARGET-PX TO WK-C-CUR-TARGET
001070         MOVE 4              TO WK-C-CUR-TARGET-LEN
001080         PERFORM B050-SCAN-TARGET-RTN THRU B050-SCAN-TARGET-EX
001090     END-IF.
001100     IF WK-C-FOUND
001110         MOVE "PX" TO WK-TKT-PARSED-CARRIER
001120     END-IF.
001130 A100-TEST-NIUGINI-EX.
001140     EXIT.
001150*----------------------------------------------------------------*
001160 A200-TEST-PNGAIR-RTN.
001170*----------------------------------------------------------------*
001175*    "CG" - MATCHES ON EITHER THE PHRASE " PNG AIR" OR THE
001176*    STANDALONE WORD "CG" APPEARING ANYWHERE IN THE DOCUMENT.
001180     MOVE WK-C-TARGET-PNGAIR TO WK-C-CUR-TARGET.
001190     MOVE 8                  TO WK-C-CUR-TARGET-LEN.
001200     PERFORM B050-SCAN-TARGET-RTN THRU B050-SCAN-TARGET-EX.
001210     IF WK-C-NOT-FOUND
001220         MOVE WK-C-TARGET-CG TO WK-C-CUR-TARGET
001230         MOVE 4              TO WK-C-CUR-TARGET-LEN
001240         PERFORM B050-SCAN-TARGET-RTN THRU B050-SCAN-TARGET-EX
001250     END-IF.
001260     IF WK-C-FOUND
001270         MOVE "CG" TO WK-TKT-PARSED-CARRIER
001280     END-IF.
001290 A200-TEST-PNGAIR-EX.
001300     EXIT.
001305*----------------------------------------------------------------*
001310 B050-SCAN-TARGET-RTN.
001315*----------------------------------------------------------------*
001320     MOVE "N" TO WK-C-FOUND-SW.
001330     PERFORM B100-SCAN-DOC-RTN THRU B100-SCAN-DOC-EX
001340         VARYING WK-C-LINE-CNT FROM 1 BY 1
001350         UNTIL WK-C-LINE-CNT > WK-TKT-DOC-LINE-CNT
001360            OR WK-C-FOUND.
001370 B050-SCAN-TARGET-EX.
001380     EXIT.
001390*----------------------------------------------------------------*
001400 B100-SCAN-DOC-RTN.
001410*----------------------------------------------------------------*
001420*    BUILDS A ONE-BYTE-PADDED COPY OF THE CURRENT LINE (A
001430*    LEADING SPACE PLUS THE LINE PLUS A TRAILING SPACE) SO A
001440*    TARGET THAT BEGINS OR ENDS WITH A SPACE CAN MATCH A WORD
001450*    SITTING AT THE VERY START OR END OF THE LINE, THEN WALKS
001460*    EVERY STARTING POSITION LOOKING FOR THE TARGET STRING.
001470     MOVE SPACES TO WK-C-PAD-LINE.
001480     STRING " " DELIMITED BY SIZE
001490         WK-TKT-DOC-UC-LINE (WK-C-LINE-CNT) DELIMITED BY SIZE
001500         " " DELIMITED BY SIZE
001510         INTO WK-C-PAD-LINE.
001520     COMPUTE WK-C-MAX-POS = 202 - WK-C-CUR-TARGET-LEN + 1.
001530     PERFORM C100-SCAN-POS-RTN THRU C100-SCAN-POS-EX
001540         VARYING WK-C-SCAN-POS FROM 1 BY 1
001550         UNTIL WK-C-SCAN-POS > WK-C-MAX-POS
001560            OR WK-C-FOUND.
001570 B100-SCAN-DOC-EX.
001580     EXIT.
001590*----------------------------------------------------------------*
001600 C100-SCAN-POS-RTN.
001610*----------------------------------------------------------------*
001620     IF WK-C-PAD-LINE (WK-C-SCAN-POS: WK-C-CUR-TARGET-LEN)
001630             = WK-C-CUR-TARGET (1: WK-C-CUR-TARGET-LEN)
001640         MOVE "Y" TO WK-C-FOUND-SW
001650     END-IF.
001660 C100-SCAN-POS-EX.
001670     EXIT.
