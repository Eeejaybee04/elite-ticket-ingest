000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID.     TRFVARPT.
000130 AUTHOR.         R S KOIARI.
000140 INSTALLATION.   TICKET INGEST SUITE - PNG TRAVEL SYSTEMS.
000150 DATE-WRITTEN.   24 SEP 1986.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*DESCRIPTION :  CALLED ROUTINE TO DETERMINE THE TICKET'S
000200*               CURRENCY CODE AND ITS ORIGIN-DESTINATION
000210*               ROUTE.  A ROUTE IS ONLY ACCEPTED WHEN BOTH THE
000220*               ORIGIN AND DESTINATION ARE VALID PNG OR
000230*               REGIONAL IATA AIRPORT CODES - SEE THE
000240*               WK-A-KNOWN-PORT-TABLE BELOW.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:                                      *
000280*================================================================
000290*TAG    DATE       DEV    DESCRIPTION                            *
000300*------ ---------- ------ ---------------------------------------*
000310*PGT003 24/09/1986 RSK    INITIAL VERSION - CURRENCY ONLY.       *
000320*------------------------------------------------------------- *
000330*PGT007 03/03/1990 RSK    ADDED ROUTE PATTERN 1 (FROM/TO).       *
000340*------------------------------------------------------------- *
000350*PGT009 19/08/1993 LSN    ADDED ROUTE PATTERN 2 (ADJACENT PAIR)  *
000360*                         FOR TICKETS THAT DO NOT SPELL OUT      *
000370*                         "FROM" AND "TO" - FALLS BACK TO IT     *
000380*                         ONLY WHEN PATTERN 1 FAILS.             *
000390*------------------------------------------------------------- *
000400*PGT015 09/07/1998 DLW    REGIONAL PORTS (BNE,CNS,TSV,HKG,SIN,   *
000410*                         BKK,MNL,SYD,MEL) ADDED TO THE KNOWN    *
000420*                         PORT TABLE ALONGSIDE THE PNG DOMESTIC  *
000430*                         PORTS - CARRIERS NOW FLY REGIONAL.     *
000440*------------------------------------------------------------- *
000450*PGT018 26/08/1999 DLW    Y2K REVIEW - NO DATE FIELDS IN THIS    *
000460*                         PROGRAM, NO CHANGE REQUIRED.           *
000462*------------------------------------------------------------- *
000464*PGT020 02/09/2004 DLW    EXPANDED LINK PNG REGIONAL NETWORK     *
000465*                         (ADDITIONAL AUSTRALIAN PORTS) WAS      *
000466*                         CONSIDERED BUT IS OUT OF SCOPE FOR     *
000467*                         THIS SYSTEM - NO CHANGE MADE.          *
000468*------------------------------------------------------------- *
000470*PGT024 27/02/2012 RMU    KNOWN-PORT TABLE REVIEWED AGAINST THE  *
000471*                         CURRENT CAA-PNG AIRPORT CODE LIST -    *
000472*                         FOUND THE WK-A-KNOWN-PORT-BUFFER       *
000473*                         FILLER ITEMS WERE SIZED LARGER THAN    *
000474*                         THEIR LITERAL VALUES, LEAVING ABOUT    *
000475*                         HALF THE 36 KNOWN PORTS UNREACHABLE    *
000476*                         BY THE TABLE LOOKUP. FILLER SIZES      *
000477*                         CORRECTED TO MATCH THE LITERALS.       *
000478*================================================================
000480     EJECT
000490**********************
000500 ENVIRONMENT DIVISION.
000510**********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-AS400.
000540 OBJECT-COMPUTER. IBM-AS400.
000550 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000560        UPSI-0 IS UPSI-SWITCH-0
000570            ON STATUS IS U0-ON
000580            OFF STATUS IS U0-OFF.
000590     EJECT
000600***************
000610 DATA DIVISION.
000620***************
000630*************************
000640 WORKING-STORAGE SECTION.
000650*************************
000660 01  FILLER                  PIC X(24) VALUE
000670     "** PROGRAM TRFVARPT **".
000680*
000690* ------------------ KNOWN AIRPORT TABLE ------------------------*
000700*                    27 PNG DOMESTIC PORTS PLUS 9 REGIONAL
000710*                    NEIGHBOURS - PATTERN 1 AND PATTERN 2 BOTH
000720*                    VALIDATE THEIR CANDIDATE CODES AGAINST IT.
000730 01  WK-A-KNOWN-PORT-BUFFER.
000740     05  FILLER PIC X(51) VALUE
000750         "POMLAEHGURABGURWWKHKNMAGKVGLSATIZKIELNVBUAKRIKMAGKA".
000760     05  FILLER PIC X(54) VALUE
000770         "MDUTBGUAKKRUKPXKDURBPBULKSBPNPBNECNSTSVHKGSINBKKMNLSYD".
000780     05  FILLER PIC X(03) VALUE "MEL".
000790 01  WK-A-KNOWN-PORT-TABLE REDEFINES WK-A-KNOWN-PORT-BUFFER.
000800     05  WK-A-KNOWN-PORT     PIC X(03) OCCURS 36 TIMES.
000810*
000820* ------------------ PROGRAM WORKING STORAGE -------------------*
000830 01  WK-A-WORK-AREA.
000840     05  WK-A-LINE-CNT       PIC S9(04) COMP.
000850     05  WK-A-FOUND-SW       PIC X(01).
000860         88  WK-A-FOUND               VALUE "Y".
000870         88  WK-A-NOT-FOUND           VALUE "N".
000880     05  WK-A-PORT-IDX       PIC S9(04) COMP.
000890     05  WK-A-PORT-1-OK-SW   PIC X(01).
000900         88  WK-A-PORT-1-OK           VALUE "Y".
000910         88  WK-A-PORT-1-BAD          VALUE "N".
000920     05  WK-A-PORT-2-OK-SW   PIC X(01).
000930         88  WK-A-PORT-2-OK           VALUE "Y".
000940         88  WK-A-PORT-2-BAD          VALUE "N".
000950     05  WK-A-PAD-LINE       PIC X(220).
000960     05  WK-A-NORM-LINE      PIC X(220).
000970     05  WK-A-SCAN-POS       PIC S9(04) COMP.
000980     05  WK-A-MAX-POS        PIC S9(04) COMP.
000990     05  WK-A-FROM-POS       PIC S9(04) COMP.
001000     05  WK-A-TO-POS         PIC S9(04) COMP.
001010     05  WK-A-TO-WINDOW-END  PIC S9(04) COMP.
001020     05  WK-A-CODE-1         PIC X(03).
001030     05  WK-A-CODE-2         PIC X(03).
001035     05  FILLER              PIC X(02) VALUE SPACES.
001040 01  WK-A-TARGET-TABLE.
001050     05  WK-A-TARGET-PGK     PIC X(05) VALUE " PGK ".
001060     05  WK-A-TARGET-FROM    PIC X(06) VALUE " FROM ".
001070     05  WK-A-TARGET-TO      PIC X(04) VALUE " TO ".
001080     05  FILLER              PIC X(03) VALUE SPACES.
001090     EJECT
001100****************
001110 LINKAGE SECTION.
001120****************
001130     COPY TKTDOC.
001140     COPY TKTPARS.
001150     EJECT
001160****************************************************
001170 PROCEDURE DIVISION USING WK-TKT-DOC, WK-TKT-PARSED.
001180****************************************************
001190 MAIN-MODULE.
001200     MOVE "PGK"     TO WK-TKT-PARSED-CURRENCY.
001210     MOVE "UNK-UNK" TO WK-TKT-PARSED-ROUTE.
001220     PERFORM A100-TEST-CURRENCY-RTN THRU A100-TEST-CURRENCY-EX.
001230     PERFORM A200-ROUTE-PATTERN-1-RTN
001240         THRU A200-ROUTE-PATTERN-1-EX.
001250     IF WK-A-NOT-FOUND
001260         PERFORM A300-ROUTE-PATTERN-2-RTN
001270             THRU A300-ROUTE-PATTERN-2-EX
001280     END-IF.
001290     GOBACK.
001300*----------------------------------------------------------------*
001310 A100-TEST-CURRENCY-RTN.
001320*----------------------------------------------------------------*
001330     MOVE "N" TO WK-A-FOUND-SW.
001340     PERFORM B100-SCAN-CURR-DOC-RTN THRU B100-SCAN-CURR-DOC-EX
001350         VARYING WK-A-LINE-CNT FROM 1 BY 1
001360         UNTIL WK-A-LINE-CNT > WK-TKT-DOC-LINE-CNT
001370            OR WK-A-FOUND.
001380     IF WK-A-FOUND
001390         MOVE "PGK" TO WK-TKT-PARSED-CURRENCY
001400     END-IF.
001410 A100-TEST-CURRENCY-EX.
001420     EXIT.
001430*----------------------------------------------------------------*
001440 B100-SCAN-CURR-DOC-RTN.
001450*----------------------------------------------------------------*
001460     MOVE SPACES TO WK-A-PAD-LINE.
001470     STRING " " DELIMITED BY SIZE
001480         WK-TKT-DOC-UC-LINE (WK-A-LINE-CNT) DELIMITED BY SIZE
001490         " " DELIMITED BY SIZE
001500         INTO WK-A-PAD-LINE.
001510     COMPUTE WK-A-MAX-POS = 220 - 5 + 1.
001520     PERFORM C100-SCAN-CURR-POS-RTN THRU C100-SCAN-CURR-POS-EX
001530         VARYING WK-A-SCAN-POS FROM 1 BY 1
001540         UNTIL WK-A-SCAN-POS > WK-A-MAX-POS
001550            OR WK-A-FOUND.
001560 B100-SCAN-CURR-DOC-EX.
001570     EXIT.
001580*----------------------------------------------------------------*
001590 C100-SCAN-CURR-POS-RTN.
001600*----------------------------------------------------------------*
001610     IF WK-A-PAD-LINE (WK-A-SCAN-POS: 5) = WK-A-TARGET-PGK
001620         MOVE "Y" TO WK-A-FOUND-SW
001630     END-IF.
001640 C100-SCAN-CURR-POS-EX.
001650     EXIT.
001660*----------------------------------------------------------------*
001670 A200-ROUTE-PATTERN-1-RTN.
001680*----------------------------------------------------------------*
001690*    "FROM AAA ... TO BBB" - THE WORD TO MUST APPEAR WITHIN
001700*    ABOUT 15 CHARACTERS OF THE END OF THE FIRST CODE.  BOTH
001710*    CODES MUST BE STANDALONE 3-LETTER WORDS IN THE KNOWN PORT
001720*    TABLE.
001730     MOVE "N" TO WK-A-FOUND-SW.
001740     PERFORM D100-SCAN-P1-DOC-RTN THRU D100-SCAN-P1-DOC-EX
001750         VARYING WK-A-LINE-CNT FROM 1 BY 1
001760         UNTIL WK-A-LINE-CNT > WK-TKT-DOC-LINE-CNT
001770            OR WK-A-FOUND.
001780 A200-ROUTE-PATTERN-1-EX.
001790     EXIT.
001800*----------------------------------------------------------------*
001810 D100-SCAN-P1-DOC-RTN.
001820*----------------------------------------------------------------*
001830     MOVE SPACES TO WK-A-PAD-LINE.
001840     STRING " " DELIMITED BY SIZE
001850         WK-TKT-DOC-UC-LINE (WK-A-LINE-CNT) DELIMITED BY SIZE
001860         " " DELIMITED BY SIZE
001870         INTO WK-A-PAD-LINE.
001880     COMPUTE WK-A-MAX-POS = 220 - 6 + 1.
001890     PERFORM D200-SCAN-P1-POS-RTN THRU D200-SCAN-P1-POS-EX
001900         VARYING WK-A-SCAN-POS FROM 1 BY 1
001910         UNTIL WK-A-SCAN-POS > WK-A-MAX-POS
001920            OR WK-A-FOUND.
001930 D100-SCAN-P1-DOC-EX.
001940     EXIT.
001950*----------------------------------------------------------------*
001960 D200-SCAN-P1-POS-RTN.
001970*----------------------------------------------------------------*
001980*    LOOKS FOR " FROM " STARTING AT THE CURRENT POSITION; IF
001990*    FOUND, PULLS THE 3-LETTER CODE THAT FOLLOWS IT AND THEN
002000*    SEARCHES A SHORT WINDOW AHEAD FOR " TO " AND ITS CODE.
002010     IF WK-A-PAD-LINE (WK-A-SCAN-POS: 6) NOT = WK-A-TARGET-FROM
002020         GO TO D200-SCAN-P1-POS-EX
002030     END-IF.
002040     MOVE WK-A-PAD-LINE (WK-A-SCAN-POS + 6: 3) TO WK-A-CODE-1.
002050     PERFORM E100-CHECK-PORT-RTN THRU E100-CHECK-PORT-EX.
002060     IF WK-A-PORT-1-BAD
002070         GO TO D200-SCAN-P1-POS-EX
002080     END-IF.
002090     COMPUTE WK-A-FROM-POS = WK-A-SCAN-POS + 6 + 3.
002100     COMPUTE WK-A-TO-WINDOW-END = WK-A-FROM-POS + 15.
002110     MOVE "N" TO WK-A-FOUND-SW.
002120     PERFORM D300-SCAN-TO-RTN THRU D300-SCAN-TO-EX
002130         VARYING WK-A-TO-POS FROM WK-A-FROM-POS BY 1
002140         UNTIL WK-A-TO-POS > WK-A-TO-WINDOW-END
002150            OR WK-A-FOUND.
002160 D200-SCAN-P1-POS-EX.
002170     EXIT.
002180*----------------------------------------------------------------*
002190 D300-SCAN-TO-RTN.
002200*----------------------------------------------------------------*
002210     IF WK-A-PAD-LINE (WK-A-TO-POS: 4) NOT = WK-A-TARGET-TO
002220         GO TO D300-SCAN-TO-EX
002230     END-IF.
002240     MOVE WK-A-PAD-LINE (WK-A-TO-POS + 4: 3) TO WK-A-CODE-2.
002250     PERFORM E200-CHECK-PORT-2-RTN THRU E200-CHECK-PORT-2-EX.
002260     IF WK-A-PORT-2-OK
002270         STRING WK-A-CODE-1 DELIMITED BY SIZE
002280             "-" DELIMITED BY SIZE
002290             WK-A-CODE-2 DELIMITED BY SIZE
002300             INTO WK-TKT-PARSED-ROUTE
002310         MOVE "Y" TO WK-A-FOUND-SW
002320     END-IF.
002330 D300-SCAN-TO-EX.
002340     EXIT.
002350*----------------------------------------------------------------*
002360 A300-ROUTE-PATTERN-2-RTN.
002370*----------------------------------------------------------------*
002380*    FIRST OCCURRENCE ANYWHERE OF TWO STANDALONE 3-LETTER CODES
002390*    SEPARATED BY A DASH, A SLASH, OR A SPACE, BOTH VALID PORTS.
002400*    "-" AND "/" ARE FIRST FOLDED TO SPACES SO A SINGLE ADJACENT
002410*    -WORD-PAIR SCAN COVERS ALL THREE SEPARATOR FORMS.
002420     MOVE "N" TO WK-A-FOUND-SW.
002430     PERFORM F100-SCAN-P2-DOC-RTN THRU F100-SCAN-P2-DOC-EX
002440         VARYING WK-A-LINE-CNT FROM 1 BY 1
002450         UNTIL WK-A-LINE-CNT > WK-TKT-DOC-LINE-CNT
002460            OR WK-A-FOUND.
002470 A300-ROUTE-PATTERN-2-EX.
002480     EXIT.
002490*----------------------------------------------------------------*
002500 F100-SCAN-P2-DOC-RTN.
002510*----------------------------------------------------------------*
002520     MOVE SPACES TO WK-A-PAD-LINE.
002530     STRING " " DELIMITED BY SIZE
002540         WK-TKT-DOC-UC-LINE (WK-A-LINE-CNT) DELIMITED BY SIZE
002550         " " DELIMITED BY SIZE
002560         INTO WK-A-PAD-LINE.
002570     MOVE WK-A-PAD-LINE TO WK-A-NORM-LINE.
002580     INSPECT WK-A-NORM-LINE CONVERTING "-/" TO "  ".
002590     COMPUTE WK-A-MAX-POS = 220 - 7 + 1.
002600     PERFORM F200-SCAN-P2-POS-RTN THRU F200-SCAN-P2-POS-EX
002610         VARYING WK-A-SCAN-POS FROM 1 BY 1
002620         UNTIL WK-A-SCAN-POS > WK-A-MAX-POS
002630            OR WK-A-FOUND.
002640 F100-SCAN-P2-DOC-EX.
002650     EXIT.
002660*----------------------------------------------------------------*
002670 F200-SCAN-P2-POS-RTN.
002680*----------------------------------------------------------------*
002690*    TESTS FOR THE 7-BYTE PATTERN "<SP>AAA<SP>BBB<SP>" AT THE
002700*    CURRENT POSITION - THAT IS, TWO ADJACENT 3-LETTER WORDS
002710*    WITH EXACTLY ONE SEPARATING BLANK.
002720     IF WK-A-NORM-LINE (WK-A-SCAN-POS: 1) NOT = " "
002730         GO TO F200-SCAN-P2-POS-EX
002740     END-IF.
002750     IF WK-A-NORM-LINE (WK-A-SCAN-POS + 4: 1) NOT = " "
002760         GO TO F200-SCAN-P2-POS-EX
002770     END-IF.
002780     IF WK-A-NORM-LINE (WK-A-SCAN-POS + 8: 1) NOT = " "
002790         GO TO F200-SCAN-P2-POS-EX
002800     END-IF.
002810     MOVE WK-A-NORM-LINE (WK-A-SCAN-POS + 1: 3) TO WK-A-CODE-1.
002820     MOVE WK-A-NORM-LINE (WK-A-SCAN-POS + 5: 3) TO WK-A-CODE-2.
002830     PERFORM E100-CHECK-PORT-RTN   THRU E100-CHECK-PORT-EX.
002840     PERFORM E200-CHECK-PORT-2-RTN THRU E200-CHECK-PORT-2-EX.
002850     IF WK-A-PORT-1-OK AND WK-A-PORT-2-OK
002860         STRING WK-A-CODE-1 DELIMITED BY SIZE
002870             "-" DELIMITED BY SIZE
002880             WK-A-CODE-2 DELIMITED BY SIZE
002890             INTO WK-TKT-PARSED-ROUTE
002900         MOVE "Y" TO WK-A-FOUND-SW
002910     END-IF.
002920 F200-SCAN-P2-POS-EX.
002930     EXIT.
002940*----------------------------------------------------------------*
002950 E100-CHECK-PORT-RTN.
002960*----------------------------------------------------------------*
002970     MOVE "N" TO WK-A-PORT-1-OK-SW.
002980     PERFORM G100-CHECK-PORT-1-IDX-RTN
002990         THRU G100-CHECK-PORT-1-IDX-EX
003000         VARYING WK-A-PORT-IDX FROM 1 BY 1
003010         UNTIL WK-A-PORT-IDX > 36
003020            OR WK-A-PORT-1-OK.
003030 E100-CHECK-PORT-EX.
003040     EXIT.
003050*----------------------------------------------------------------*
003060 G100-CHECK-PORT-1-IDX-RTN.
003070*----------------------------------------------------------------*
003080     IF WK-A-CODE-1 = WK-A-KNOWN-PORT (WK-A-PORT-IDX)
003090         MOVE "Y" TO WK-A-PORT-1-OK-SW
003100     END-IF.
003110 G100-CHECK-PORT-1-IDX-EX.
003120     EXIT.
003130*----------------------------------------------------------------*
003140 E200-CHECK-PORT-2-RTN.
003150*----------------------------------------------------------------*
003160     MOVE "N" TO WK-A-PORT-2-OK-SW.
003170     PERFORM G200-CHECK-PORT-2-IDX-RTN
003180         THRU G200-CHECK-PORT-2-IDX-EX
003190         VARYING WK-A-PORT-IDX FROM 1 BY 1
003200         UNTIL WK-A-PORT-IDX > 36
003210            OR WK-A-PORT-2-OK.
003220 E200-CHECK-PORT-2-EX.
003230     EXIT.
003240*----------------------------------------------------------------*
003250 G200-CHECK-PORT-2-IDX-RTN.
003260*----------------------------------------------------------------*
003270     IF WK-A-CODE-2 = WK-A-KNOWN-PORT (WK-A-PORT-IDX)
003280         MOVE "Y" TO WK-A-PORT-2-OK-SW
003290     END-IF.
003300 G200-CHECK-PORT-2-IDX-EX.
003310     EXIT.
