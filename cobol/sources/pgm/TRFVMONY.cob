000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID.     TRFVMONY.
000130 AUTHOR.         L S NAMALIU.
000140 INSTALLATION.   TICKET INGEST SUITE - PNG TRAVEL SYSTEMS.
000150 DATE-WRITTEN.   29 SEP 1986.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*DESCRIPTION :  CALLED ROUTINE TO PULL THE MONEY AMOUNTS OFF A
000200*               TICKET DOCUMENT - THE FIVE TAX/SURCHARGE
000210*               COMPONENTS (YQ,YR,XT,GC,I9), THE BASE FARE AND
000220*               THE GRAND TOTAL.  A MONEY TOKEN IS 1-3 DIGITS,
000230*               ZERO OR MORE ",DDD" GROUPS, THEN A DECIMAL
000240*               POINT AND EXACTLY 2 DIGITS - COMMAS ARE NEVER
000250*               STORED, ONLY THE DIGITS THEY SEPARATE.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:                                      *
000290*================================================================
000300*TAG    DATE       DEV    DESCRIPTION                            *
000310*------ ---------- ------ ---------------------------------------*
000320*PGT005 29/09/1986 LSN    INITIAL VERSION - BASE FARE AND TOTAL  *
000330*                         ONLY.                                  *
000340*------------------------------------------------------------- *
000350*PGT010 25/01/1995 LSN    ADDED THE FIVE-COMPONENT TABLE SCAN    *
000360*                         (YQ/YR/XT/GC/I9), TWO PASSES EACH,     *
000370*                         DRIVEN OFF WK-TKT-PARSED-COMP-TAB.     *
000380*------------------------------------------------------------- *
000390*PGT013 17/11/1996 LSN    TOTAL NOW FALLS BACK TO THE LARGEST    *
000400*                         AMOUNT ANYWHERE ON THE DOCUMENT WHEN   *
000410*                         NO "TOTAL" LINE CARRIES ONE - AGENTS   *
000420*                         WERE LEAVING THE TOTAL LINE BLANK ON   *
000430*                         SOME REFUND CALCULATION SLIPS.         *
000440*------------------------------------------------------------- *
000450*PGT017 14/06/1999 DLW    "BASE FARE" AND "TOTAL AMOUNT/FARE/    *
000460*                         GRAND TOTAL" TESTS COLLAPSED TO A      *
000470*                         SINGLE STANDALONE-WORD TEST EACH ("    *
000480*                         FARE " / " TOTAL ") - EVERY ONE OF THE *
000490*                         LONGER PHRASES ALREADY CONTAINS THE    *
000500*                         SHORT WORD AS A STANDALONE TOKEN.      *
000510*------------------------------------------------------------- *
000520*PGT018 26/08/1999 DLW    Y2K REVIEW - NO DATE FIELDS IN THIS    *
000530*                         PROGRAM, NO CHANGE REQUIRED.           *
000531*------------------------------------------------------------- *
000532*PGT021 09/03/2009 RMU    HELPDESK TICKET TB-2009-0447 - AGENT   *
000533*                         SCAN OF A REISSUED TICKET SHOWING      *
000534*                         "45.678" IN THE TOTAL FARE LINE WAS    *
000535*                         PICKED UP AS 45.67 INSTEAD OF BEING    *
000536*                         SKIPPED AS NOT AN AMOUNT. H200 NOW     *
000537*                         CHECKS THE BYTE PAST THE 2 DECIMAL     *
000538*                         DIGITS IS NOT ALSO NUMERIC BEFORE IT   *
000539*                         ACCEPTS THE TOKEN.                     *
000540*================================================================
000550     EJECT
000560**********************
000570 ENVIRONMENT DIVISION.
000580**********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-AS400.
000610 OBJECT-COMPUTER. IBM-AS400.
000620 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000630        UPSI-0 IS UPSI-SWITCH-0
000640            ON STATUS IS U0-ON
000650            OFF STATUS IS U0-OFF.
000660     EJECT
000670***************
000680 DATA DIVISION.
000690***************
000700*************************
000710 WORKING-STORAGE SECTION.
000720*************************
000730 01  FILLER                  PIC X(24) VALUE
000740     "** PROGRAM TRFVMONY **".
000750*
000760* --------------- COMPONENT CODE TABLE --------------------------*
000770*                 SAME ORDER AS WK-TKT-PARSED-COMP-TAB IN
000780*                 TKTPARS SO THE COMPONENT LOOP CAN USE ONE
000790*                 SUBSCRIPT FOR BOTH THE CODE AND ITS AMOUNT.
000800 01  WK-M-CODE-BUFFER        PIC X(10) VALUE "YQYRXTGCI9".
000810 01  WK-M-CODE-TABLE REDEFINES WK-M-CODE-BUFFER.
000820     05  WK-M-CODE           PIC X(02) OCCURS 5 TIMES.
000830*
000840* ------------------ PROGRAM WORKING STORAGE -------------------*
000850 01  WK-M-WORK-AREA.
000860     05  WK-M-LINE-CNT       PIC S9(04) COMP.
000870     05  WK-M-COMP-IDX       PIC S9(04) COMP.
000880     05  WK-M-CUR-CODE       PIC X(02).
000890     05  WK-M-CODE-TARGET    PIC X(04).
000900     05  WK-M-CODE-PREFIX    PIC X(03).
000910     05  WK-M-PAD-LINE       PIC X(220).
000920     05  WK-M-SCAN-POS       PIC S9(04) COMP.
000930     05  WK-M-SKIP-POS       PIC S9(04) COMP.
000940     05  WK-M-MAX-POS        PIC S9(04) COMP.
000950     05  WK-M-GAP-START      PIC S9(04) COMP.
000960     05  WK-M-GAP-END        PIC S9(04) COMP.
000970     05  WK-M-FOUND-SW       PIC X(01).
000980         88  WK-M-FOUND               VALUE "Y".
000990         88  WK-M-NOT-FOUND           VALUE "N".
001000     05  WK-M-PASS2-MAX      PIC 9(07)V99 COMP-3.
001010     05  WK-M-BASE-MAX       PIC 9(07)V99 COMP-3.
001020     05  WK-M-TOTAL-MAX      PIC 9(07)V99 COMP-3.
001030     05  WK-M-CONTAINS-SW    PIC X(01).
001040         88  WK-M-CONTAINS            VALUE "Y".
001050         88  WK-M-NOT-CONTAINS        VALUE "N".
001060     05  WK-M-CONTAINS-TARGET PIC X(08).
001070     05  WK-M-CONTAINS-LEN   PIC S9(04) COMP.
001080* -------------- MONEY-TOKEN TEST WORK FIELDS --------------------*
001090     05  WK-M-TEST-POS       PIC S9(04) COMP.
001100     05  WK-M-CUR-POS        PIC S9(04) COMP.
001110     05  WK-M-GRP-LEN        PIC S9(04) COMP.
001120     05  WK-M-INT-VAL        PIC 9(07)  COMP.
001130     05  WK-M-GRP3           PIC 9(03)  COMP.
001140     05  WK-M-DEC-VAL        PIC 9(02)  COMP.
001150     05  WK-M-COMMA-BAD-SW   PIC X(01).
001160         88  WK-M-COMMA-BAD           VALUE "Y".
001170         88  WK-M-COMMA-OK            VALUE "N".
001180     05  WK-M-MONEY-FOUND-SW PIC X(01).
001190         88  WK-M-MONEY-FOUND         VALUE "Y".
001200         88  WK-M-MONEY-NOT-FOUND     VALUE "N".
001210     05  WK-M-MONEY-VALUE    PIC 9(07)V99 COMP-3.
001215     05  FILLER              PIC X(02) VALUE SPACES.
001220     EJECT
001230****************
001240 LINKAGE SECTION.
001250****************
001260     COPY TKTDOC.
001270     COPY TKTPARS.
001280     EJECT
001290****************************************************
001300 PROCEDURE DIVISION USING WK-TKT-DOC, WK-TKT-PARSED.
001310****************************************************
001320 MAIN-MODULE.
001330     PERFORM B000-COMPONENT-RTN THRU B000-COMPONENT-EX
001340         VARYING WK-M-COMP-IDX FROM 1 BY 1
001350         UNTIL WK-M-COMP-IDX > 5.
001360     PERFORM C000-BASE-FARE-RTN THRU C000-BASE-FARE-EX.
001370     PERFORM D000-TOTAL-RTN     THRU D000-TOTAL-EX.
001380     GOBACK.
001390*----------------------------------------------------------------*
001400 B000-COMPONENT-RTN.
001410*----------------------------------------------------------------*
001420     MOVE WK-M-CODE (WK-M-COMP-IDX) TO WK-M-CUR-CODE.
001430     MOVE ZERO TO WK-TKT-PARSED-COMP-AMT (WK-M-COMP-IDX).
001440     PERFORM E000-COMPONENT-PASS1-RTN
001450         THRU E000-COMPONENT-PASS1-EX.
001460     IF WK-TKT-PARSED-COMP-AMT (WK-M-COMP-IDX) = ZERO
001470         PERFORM F000-COMPONENT-PASS2-RTN
001480             THRU F000-COMPONENT-PASS2-EX
001490     END-IF.
001500 B000-COMPONENT-EX.
001510     EXIT.
001520*----------------------------------------------------------------*
001530 C000-BASE-FARE-RTN.
001540*----------------------------------------------------------------*
001550*    "BASE FARE" ALWAYS CARRIES THE STANDALONE WORD "FARE", SO
001560*    ONE TEST FOR " FARE " COVERS BOTH FORMS THE SPEC NAMES.
001570     MOVE ZERO TO WK-M-BASE-MAX.
001580     MOVE " FARE " TO WK-M-CONTAINS-TARGET.
001590     MOVE 6        TO WK-M-CONTAINS-LEN.
001600     PERFORM C100-BASE-DOC-RTN THRU C100-BASE-DOC-EX
001610         VARYING WK-M-LINE-CNT FROM 1 BY 1
001620         UNTIL WK-M-LINE-CNT > WK-TKT-DOC-LINE-CNT.
001630     IF WK-M-BASE-MAX NOT = ZERO
001640         MOVE WK-M-BASE-MAX TO WK-TKT-PARSED-BASE
001650     END-IF.
001660 C000-BASE-FARE-EX.
001670     EXIT.
001680*----------------------------------------------------------------*
001690 C100-BASE-DOC-RTN.
001700*----------------------------------------------------------------*
001710     PERFORM Z100-BUILD-PAD-LINE-RTN THRU Z100-BUILD-PAD-LINE-EX.
001720     PERFORM Z200-LINE-CONTAINS-RTN THRU Z200-LINE-CONTAINS-EX.
001730     IF WK-M-NOT-CONTAINS
001740         GO TO C100-BASE-DOC-EX
001750     END-IF.
001760     MOVE 1   TO WK-M-GAP-START.
001770     MOVE 216 TO WK-M-GAP-END.
001780     PERFORM H100-FIND-MONEY-IN-WINDOW-RTN
001790         THRU H100-FIND-MONEY-IN-WINDOW-EX.
001800     IF WK-M-MONEY-FOUND AND WK-M-MONEY-VALUE > WK-M-BASE-MAX
001810         MOVE WK-M-MONEY-VALUE TO WK-M-BASE-MAX
001820     END-IF.
001830 C100-BASE-DOC-EX.
001840     EXIT.
001850*----------------------------------------------------------------*
001860 D000-TOTAL-RTN.
001870*----------------------------------------------------------------*
001880*    EVERY PHRASE THE SPEC NAMES (GRAND TOTAL, TOTAL AMOUNT,
001890*    TOTAL FARE, OR BARE TOTAL) CARRIES THE STANDALONE WORD
001900*    "TOTAL", SO ONE TEST FOR " TOTAL " COVERS ALL FOUR.
001910     MOVE ZERO TO WK-M-TOTAL-MAX.
001920     MOVE " TOTAL " TO WK-M-CONTAINS-TARGET.
001930     MOVE 7         TO WK-M-CONTAINS-LEN.
001940     PERFORM D100-TOTAL-DOC-RTN THRU D100-TOTAL-DOC-EX
001950         VARYING WK-M-LINE-CNT FROM 1 BY 1
001960         UNTIL WK-M-LINE-CNT > WK-TKT-DOC-LINE-CNT.
001970     IF WK-M-TOTAL-MAX = ZERO
001980         PERFORM D200-ANY-AMOUNT-DOC-RTN THRU D200-ANY-AMOUNT-EX
001990             VARYING WK-M-LINE-CNT FROM 1 BY 1
002000             UNTIL WK-M-LINE-CNT > WK-TKT-DOC-LINE-CNT
002010     END-IF.
002020     MOVE WK-M-TOTAL-MAX TO WK-TKT-PARSED-TOTAL.
002030 D000-TOTAL-EX.
002040     EXIT.
002050*----------------------------------------------------------------*
002060 D100-TOTAL-DOC-RTN.
002070*----------------------------------------------------------------*
002080     PERFORM Z100-BUILD-PAD-LINE-RTN THRU Z100-BUILD-PAD-LINE-EX.
002090     PERFORM Z200-LINE-CONTAINS-RTN THRU Z200-LINE-CONTAINS-EX.
002100     IF WK-M-NOT-CONTAINS
002110         GO TO D100-TOTAL-DOC-EX
002120     END-IF.
002130     MOVE 1   TO WK-M-GAP-START.
002140     MOVE 216 TO WK-M-GAP-END.
002150     PERFORM H100-FIND-MONEY-IN-WINDOW-RTN
002160         THRU H100-FIND-MONEY-IN-WINDOW-EX.
002170     IF WK-M-MONEY-FOUND AND WK-M-MONEY-VALUE > WK-M-TOTAL-MAX
002180         MOVE WK-M-MONEY-VALUE TO WK-M-TOTAL-MAX
002190     END-IF.
002200 D100-TOTAL-DOC-EX.
002210     EXIT.
002220*----------------------------------------------------------------*
002230 D200-ANY-AMOUNT-DOC-RTN.
002240*----------------------------------------------------------------*
002250*    NO QUALIFYING TOTAL LINE FOUND - FALL BACK TO THE LARGEST
002260*    MONEY TOKEN ANYWHERE ON THE DOCUMENT.
002270     PERFORM Z100-BUILD-PAD-LINE-RTN THRU Z100-BUILD-PAD-LINE-EX.
002280     MOVE 1   TO WK-M-SCAN-POS.
002290     MOVE 216 TO WK-M-MAX-POS.
002300     PERFORM D300-ANY-AMOUNT-POS-RTN THRU D300-ANY-AMOUNT-POS-EX
002310         VARYING WK-M-SCAN-POS FROM 1 BY 1
002320         UNTIL WK-M-SCAN-POS > WK-M-MAX-POS.
002330 D200-ANY-AMOUNT-EX.
002340     EXIT.
002350*----------------------------------------------------------------*
002360 D300-ANY-AMOUNT-POS-RTN.
002370*----------------------------------------------------------------*
002380     MOVE WK-M-SCAN-POS TO WK-M-TEST-POS.
002390     PERFORM H200-TEST-MONEY-POS-RTN THRU H200-TEST-MONEY-POS-EX.
002400     IF WK-M-MONEY-FOUND AND WK-M-MONEY-VALUE > WK-M-TOTAL-MAX
002410         MOVE WK-M-MONEY-VALUE TO WK-M-TOTAL-MAX
002420     END-IF.
002430 D300-ANY-AMOUNT-POS-EX.
002440     EXIT.
002450*----------------------------------------------------------------*
002460 E000-COMPONENT-PASS1-RTN.
002470*----------------------------------------------------------------*
002480*    TIGHT PASS - FIRST OCCURRENCE OF THE CODE AS A STANDALONE
002490*    WORD, FOLLOWED WITHIN ABOUT 15 CHARACTERS BY A VALID MONEY
002500*    TOKEN.
002510     MOVE SPACES TO WK-M-CODE-TARGET.
002520     STRING " " DELIMITED BY SIZE
002530         WK-M-CUR-CODE DELIMITED BY SIZE
002540         " " DELIMITED BY SIZE
002550         INTO WK-M-CODE-TARGET.
002560     MOVE "N" TO WK-M-FOUND-SW.
002570     PERFORM E100-PASS1-DOC-RTN THRU E100-PASS1-DOC-EX
002580         VARYING WK-M-LINE-CNT FROM 1 BY 1
002590         UNTIL WK-M-LINE-CNT > WK-TKT-DOC-LINE-CNT
002600            OR WK-M-FOUND.
002610 E000-COMPONENT-PASS1-EX.
002620     EXIT.
002630*----------------------------------------------------------------*
002640 E100-PASS1-DOC-RTN.
002650*----------------------------------------------------------------*
002660     PERFORM Z100-BUILD-PAD-LINE-RTN THRU Z100-BUILD-PAD-LINE-EX.
002670     COMPUTE WK-M-MAX-POS = 220 - 4 + 1.
002680     PERFORM E200-PASS1-POS-RTN THRU E200-PASS1-POS-EX
002690         VARYING WK-M-SCAN-POS FROM 1 BY 1
002700         UNTIL WK-M-SCAN-POS > WK-M-MAX-POS
002710            OR WK-M-FOUND.
002720 E100-PASS1-DOC-EX.
002730     EXIT.
002740*----------------------------------------------------------------*
002750 E200-PASS1-POS-RTN.
002760*----------------------------------------------------------------*
002770     IF WK-M-PAD-LINE (WK-M-SCAN-POS: 4) NOT = WK-M-CODE-TARGET
002780         GO TO E200-PASS1-POS-EX
002790     END-IF.
002800     COMPUTE WK-M-GAP-START = WK-M-SCAN-POS + 3.
002810     COMPUTE WK-M-GAP-END   = WK-M-GAP-START + 15.
002820     PERFORM H100-FIND-MONEY-IN-WINDOW-RTN
002830         THRU H100-FIND-MONEY-IN-WINDOW-EX.
002840     IF WK-M-MONEY-FOUND
002850         MOVE WK-M-MONEY-VALUE TO
002860             WK-TKT-PARSED-COMP-AMT (WK-M-COMP-IDX)
002870         MOVE "Y" TO WK-M-FOUND-SW
002880     END-IF.
002890 E200-PASS1-POS-EX.
002900     EXIT.
002910*----------------------------------------------------------------*
002920 F000-COMPONENT-PASS2-RTN.
002925*----------------------------------------------------------------*
002930*    LOOSE PASS - EVERY OCCURRENCE OF THE CODE FOLLOWED BY
002940*    COLON(S)/SPACE(S) THEN A MONEY TOKEN; KEEP THE MAXIMUM.
002950     MOVE SPACES TO WK-M-CODE-PREFIX.
002960     STRING " " DELIMITED BY SIZE
002970         WK-M-CUR-CODE DELIMITED BY SIZE
002980         INTO WK-M-CODE-PREFIX.
002990     MOVE ZERO TO WK-M-PASS2-MAX.
003000     PERFORM F100-PASS2-DOC-RTN THRU F100-PASS2-DOC-EX
003010         VARYING WK-M-LINE-CNT FROM 1 BY 1
003020         UNTIL WK-M-LINE-CNT > WK-TKT-DOC-LINE-CNT.
003030     IF WK-M-PASS2-MAX NOT = ZERO
003040         MOVE WK-M-PASS2-MAX TO
003050             WK-TKT-PARSED-COMP-AMT (WK-M-COMP-IDX)
003060     END-IF.
003070 F000-COMPONENT-PASS2-EX.
003080     EXIT.
003090*----------------------------------------------------------------*
003100 F100-PASS2-DOC-RTN.
003110*----------------------------------------------------------------*
003120     PERFORM Z100-BUILD-PAD-LINE-RTN THRU Z100-BUILD-PAD-LINE-EX.
003130     COMPUTE WK-M-MAX-POS = 220 - 3 + 1.
003140     PERFORM F200-PASS2-POS-RTN THRU F200-PASS2-POS-EX
003150         VARYING WK-M-SCAN-POS FROM 1 BY 1
003160         UNTIL WK-M-SCAN-POS > WK-M-MAX-POS.
003170 F100-PASS2-DOC-EX.
003180     EXIT.
003190*----------------------------------------------------------------*
003200 F200-PASS2-POS-RTN.
003210*----------------------------------------------------------------*
003220     IF WK-M-PAD-LINE (WK-M-SCAN-POS: 3) NOT = WK-M-CODE-PREFIX
003230         GO TO F200-PASS2-POS-EX
003240     END-IF.
003250     IF WK-M-PAD-LINE (WK-M-SCAN-POS + 3: 1) NOT = ":"
003260        AND WK-M-PAD-LINE (WK-M-SCAN-POS + 3: 1) NOT = " "
003270         GO TO F200-PASS2-POS-EX
003280     END-IF.
003290     COMPUTE WK-M-SKIP-POS = WK-M-SCAN-POS + 3.
003300     PERFORM F300-SKIP-SEP-RTN THRU F300-SKIP-SEP-EX
003310         UNTIL WK-M-PAD-LINE (WK-M-SKIP-POS: 1) NOT = ":"
003320            AND WK-M-PAD-LINE (WK-M-SKIP-POS: 1) NOT = " ".
003330     MOVE WK-M-SKIP-POS TO WK-M-TEST-POS.
003340     PERFORM H200-TEST-MONEY-POS-RTN THRU H200-TEST-MONEY-POS-EX.
003350     IF WK-M-MONEY-FOUND AND WK-M-MONEY-VALUE > WK-M-PASS2-MAX
003360         MOVE WK-M-MONEY-VALUE TO WK-M-PASS2-MAX
003370     END-IF.
003380 F200-PASS2-POS-EX.
003390     EXIT.
003400*----------------------------------------------------------------*
003410 F300-SKIP-SEP-RTN.
003420*----------------------------------------------------------------*
003430     ADD 1 TO WK-M-SKIP-POS.
003440 F300-SKIP-SEP-EX.
003450     EXIT.
003460*----------------------------------------------------------------*
003470 H100-FIND-MONEY-IN-WINDOW-RTN.
003480*----------------------------------------------------------------*
003490     MOVE "N" TO WK-M-MONEY-FOUND-SW.
003500     PERFORM H200-TEST-MONEY-POS-RTN THRU H200-TEST-MONEY-POS-EX
003510         VARYING WK-M-TEST-POS FROM WK-M-GAP-START BY 1
003520         UNTIL WK-M-TEST-POS > WK-M-GAP-END
003530            OR WK-M-MONEY-FOUND.
003540 H100-FIND-MONEY-IN-WINDOW-EX.
003550     EXIT.
003560*----------------------------------------------------------------*
003570 H200-TEST-MONEY-POS-RTN.
003580*----------------------------------------------------------------*
003590*    RECOGNISES ONE MONEY TOKEN STARTING EXACTLY AT
003600*    WK-M-TEST-POS.  THE LEADING DIGIT GROUP IS 1-3 DIGITS,
003610*    IMMEDIATELY FOLLOWED BY EITHER A COMMA (ANOTHER GROUP OF
003620*    THREE DIGITS) OR THE DECIMAL POINT - NO OTHER LENGTH IS
003630*    LEGAL, SO THE THREE CANDIDATE LENGTHS ARE TRIED LONGEST
003640*    FIRST AND THE FIRST ONE WHOSE BOUNDARY CHARACTER AGREES
003650*    WINS.
003660     MOVE "N" TO WK-M-MONEY-FOUND-SW.
003670     MOVE ZERO TO WK-M-INT-VAL.
003680     IF WK-M-PAD-LINE (WK-M-TEST-POS: 3) IS NUMERIC AND
003690        (WK-M-PAD-LINE (WK-M-TEST-POS + 3: 1) = ","
003700          OR WK-M-PAD-LINE (WK-M-TEST-POS + 3: 1) = ".")
003710         MOVE 3 TO WK-M-GRP-LEN
003720     ELSE
003730     IF WK-M-PAD-LINE (WK-M-TEST-POS: 2) IS NUMERIC AND
003740        (WK-M-PAD-LINE (WK-M-TEST-POS + 2: 1) = ","
003750          OR WK-M-PAD-LINE (WK-M-TEST-POS + 2: 1) = ".")
003760         MOVE 2 TO WK-M-GRP-LEN
003770     ELSE
003780     IF WK-M-PAD-LINE (WK-M-TEST-POS: 1) IS NUMERIC AND
003790        (WK-M-PAD-LINE (WK-M-TEST-POS + 1: 1) = ","
003800          OR WK-M-PAD-LINE (WK-M-TEST-POS + 1: 1) = ".")
003810         MOVE 1 TO WK-M-GRP-LEN
003820     ELSE
003830         MOVE 0 TO WK-M-GRP-LEN
003840     END-IF
003850     END-IF
003860     END-IF.
003870     IF WK-M-GRP-LEN = 0
003880         GO TO H200-TEST-MONEY-POS-EX
003890     END-IF.
003900     MOVE WK-M-PAD-LINE (WK-M-TEST-POS: WK-M-GRP-LEN)
003910         TO WK-M-INT-VAL.
003920     COMPUTE WK-M-CUR-POS = WK-M-TEST-POS + WK-M-GRP-LEN.
003930     MOVE "N" TO WK-M-COMMA-BAD-SW.
003940     PERFORM H300-COMMA-GROUP-RTN THRU H300-COMMA-GROUP-EX
003950         UNTIL WK-M-PAD-LINE (WK-M-CUR-POS: 1) NOT = ","
003960            OR WK-M-COMMA-BAD.
003970     IF WK-M-COMMA-BAD
003980         GO TO H200-TEST-MONEY-POS-EX
003990     END-IF.
004000     IF WK-M-PAD-LINE (WK-M-CUR-POS: 1) NOT = "."
004010         GO TO H200-TEST-MONEY-POS-EX
004020     END-IF.
004030     IF WK-M-PAD-LINE (WK-M-CUR-POS + 1: 2) IS NOT NUMERIC
004040         GO TO H200-TEST-MONEY-POS-EX
004050     END-IF.
004052*    PGT021 - A THIRD DECIMAL DIGIT MUST REJECT THE TOKEN, NOT
004053*    JUST TRUNCATE IT TO TWO - SEE HISTORY BLOCK ABOVE.
004055     IF WK-M-PAD-LINE (WK-M-CUR-POS + 3: 1) IS NUMERIC
004056         GO TO H200-TEST-MONEY-POS-EX
004057     END-IF.
004060     MOVE WK-M-PAD-LINE (WK-M-CUR-POS + 1: 2) TO WK-M-DEC-VAL.
004070     COMPUTE WK-M-MONEY-VALUE =
004080         WK-M-INT-VAL + (WK-M-DEC-VAL / 100).
004090     MOVE "Y" TO WK-M-MONEY-FOUND-SW.
004100 H200-TEST-MONEY-POS-EX.
004110     EXIT.
004120*----------------------------------------------------------------*
004130 H300-COMMA-GROUP-RTN.
004140*----------------------------------------------------------------*
004150     IF WK-M-PAD-LINE (WK-M-CUR-POS + 1: 3) IS NUMERIC
004160         MOVE WK-M-PAD-LINE (WK-M-CUR-POS + 1: 3) TO WK-M-GRP3
004170         COMPUTE WK-M-INT-VAL =
004180             WK-M-INT-VAL * 1000 + WK-M-GRP3
004190         ADD 4 TO WK-M-CUR-POS
004200     ELSE
004210         MOVE "Y" TO WK-M-COMMA-BAD-SW
004220     END-IF.
004230 H300-COMMA-GROUP-EX.
004240     EXIT.
004250*----------------------------------------------------------------*
004260 Z100-BUILD-PAD-LINE-RTN.
004270*----------------------------------------------------------------*
004280     MOVE SPACES TO WK-M-PAD-LINE.
004290     STRING " " DELIMITED BY SIZE
004300         WK-TKT-DOC-UC-LINE (WK-M-LINE-CNT) DELIMITED BY SIZE
004310         " " DELIMITED BY SIZE
004320         INTO WK-M-PAD-LINE.
004330 Z100-BUILD-PAD-LINE-EX.
004340     EXIT.
004350*----------------------------------------------------------------*
004360 Z200-LINE-CONTAINS-RTN.
004370*----------------------------------------------------------------*
004380     MOVE "N" TO WK-M-CONTAINS-SW.
004390     COMPUTE WK-M-MAX-POS = 220 - WK-M-CONTAINS-LEN + 1.
004400     PERFORM Z300-CONTAINS-POS-RTN THRU Z300-CONTAINS-POS-EX
004410         VARYING WK-M-SCAN-POS FROM 1 BY 1
004420         UNTIL WK-M-SCAN-POS > WK-M-MAX-POS
004430            OR WK-M-CONTAINS.
004440 Z200-LINE-CONTAINS-EX.
004450     EXIT.
004460*----------------------------------------------------------------*
004470 Z300-CONTAINS-POS-RTN.
004480*----------------------------------------------------------------*
004490     IF WK-M-PAD-LINE (WK-M-SCAN-POS: WK-M-CONTAINS-LEN)
004500             = WK-M-CONTAINS-TARGET (1: WK-M-CONTAINS-LEN)
004510         MOVE "Y" TO WK-M-CONTAINS-SW
004520     END-IF.
004530 Z300-CONTAINS-POS-EX.
004540     EXIT.
