000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID.     TRFUPSRT.
000130 AUTHOR.         P N TOKI.
000140 INSTALLATION.   TICKET INGEST SUITE - PNG TRAVEL SYSTEMS.
000150 DATE-WRITTEN.   30 SEP 1986.
000160 DATE-COMPILED.
000170 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000180*
000190*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CREATE OR REFRESH
000200*               ONE FARE-RULE MASTER RECORD FROM ONE PARSED
000210*               TICKET.  KEEPS RULES-FILE OPEN ACROSS REPEATED
000220*               CALLS FROM TRFTKTIN (ONE CALL PER TICKET) AND
000230*               CLOSES IT ONLY WHEN TOLD TO BY A FINAL "CLOSE"
000240*               REQUEST AT END OF JOB.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:                                      *
000280*================================================================
000290*TAG    DATE       DEV    DESCRIPTION                            *
000300*------ ---------- ------ ---------------------------------------*
000310*PGT004 30/09/1986 RSK    INITIAL VERSION.                       *
000320*------------------------------------------------------------- *
000330*PGT006 12/01/1988 PNT    RULES-FILE DID NOT YET EXIST ON A      *
000340*                         BRAND-NEW LIBRARY - ADD THE OPEN       *
000350*                         OUTPUT/CLOSE/RE-OPEN I-O FALLBACK SO   *
000360*                         AN EMPTY MASTER IS BUILT AUTOMATICALLY.*
000370*------------------------------------------------------------- *
000380*PGT012 02/06/1996 RSK    ADD WK-UPSRT-REQUEST-CD SO A SINGLE    *
000390*                         "C" CALL AT END OF JOB CAN CLOSE THE   *
000400*                         RULES MASTER CLEANLY.                  *
000410*------------------------------------------------------------- *
000420*PGT019 14/07/1999 DLW    COMPONENT MERGE WAS FOUR SEPARATE IF-  *
000430*                         BLOCKS COPIED FOUR TIMES - REPLACED    *
000440*                         WITH ONE LOOP OVER RULE-COMPONENT-TAB  *
000450*                         AFTER FARERULE.CPY GAINED THE          *
000460*                         REDEFINES.                             *
000470*------------------------------------------------------------- *
000480*PGT020 26/08/1999 DLW    Y2K REVIEW - RULE-LAST-VERIFIED AND    *
000490*                         WK-UPSRT-DATE ARE BOTH FULL 4-DIGIT    *
000500*                         YEAR ISO FIELDS ALREADY - NO CHANGE.   *
000502*------------------------------------------------------------- *
000504*PGT021 03/11/2003 DLW    REVIEWED AGAINST THE 2003 FARE         *
000505*                         FILING RULE CHANGES - COMPONENT        *
000506*                         MERGE LOGIC UNAFFECTED, NO CHANGE      *
000507*                         REQUIRED.                              *
000508*------------------------------------------------------------- *
000510*PGT025 18/05/2011 RMU    AS/400 PARTITION CONSOLIDATION -        *
000511*                         TKTLIB MOVED FROM LPAR PTKT1 TO        *
000512*                         PTKT3. RECOMPILED AND RETESTED          *
000513*                         AGAINST THE RULES FILE ON THE NEW      *
000514*                         PARTITION - NO SOURCE CHANGE           *
000515*                         REQUIRED.                              *
000516*================================================================
000520     EJECT
000530**********************
000540 ENVIRONMENT DIVISION.
000550**********************
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-AS400.
000580 OBJECT-COMPUTER. IBM-AS400.
000590 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000600        UPSI-0 IS UPSI-SWITCH-0
000610            ON STATUS IS U0-ON
000620            OFF STATUS IS U0-OFF.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT RULES-FILE ASSIGN TO DATABASE-RULES-FILE
000670            ORGANIZATION      IS INDEXED
000680            ACCESS MODE       IS DYNAMIC
000690            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
000700            FILE STATUS       IS WK-C-FILE-STATUS.
000710     EJECT
000720***************
000730 DATA DIVISION.
000740***************
000750 FILE SECTION.
000760**************
000770 FD  RULES-FILE
000780     LABEL RECORDS ARE OMITTED
000790     DATA RECORD IS RULES-REC.
000800 01  RULES-REC.
000810     COPY DDS-ALL-FORMATS OF RULES-FILE.
000820 01  RULES-REC-1.
000830     COPY FARERULE.
000840*
000850*************************
000860 WORKING-STORAGE SECTION.
000870*************************
000880 01  FILLER                  PIC X(24) VALUE
000890     "** PROGRAM TRFUPSRT  **".
000900*
000910* ------------------ PROGRAM WORKING STORAGE -------------------*
000920 01  WK-C-COMMON.
000930     COPY ASCMWS.
000940 01  WK-U-WORK-AREA.
000950     05  FIRST-TIME          PIC X(01) VALUE "Y".
000960     05  WK-U-COMP-IDX       PIC S9(04) COMP.
000970     05  WK-U-INCOMING-TAB.
000980         10  WK-U-INCOMING-AMT   PIC 9(07)V99 COMP-3
000990                                 OCCURS 4 TIMES.
000995     05  FILLER              PIC X(02) VALUE SPACES.
001000 77  WK-U-YQYR-SUM           PIC 9(07)V99 COMP-3.
001010     EJECT
001020****************
001030 LINKAGE SECTION.
001040****************
001050     COPY UPSRT.
001060     COPY TKTPARS.
001070     EJECT
001080***********************************************************
001090 PROCEDURE DIVISION USING WK-UPSRT-RECORD, WK-TKT-PARSED.
001100***********************************************************
001110 MAIN-MODULE.
001120     IF WK-UPSRT-REQ-CLOSE
001130         PERFORM Z000-CLOSE-RULES-RTN THRU Z000-CLOSE-RULES-EX
001140         GOBACK
001150     END-IF.
001160     PERFORM A000-OPEN-RULES-RTN THRU A000-OPEN-RULES-EX.
001170     PERFORM B000-UPSERT-RULE-RTN THRU B000-UPSERT-RULE-EX.
001180     GOBACK.
001190*----------------------------------------------------------------*
001200 A000-OPEN-RULES-RTN.
001210*----------------------------------------------------------------*
001220*    RULES-FILE STAYS OPEN FOR THE LIFE OF THE JOB - OPENED ONLY
001230*    ON THE VERY FIRST CALL.  A BRAND-NEW LIBRARY WON'T HAVE THE
001240*    MEMBER YET, SO A FAILED I-O OPEN FALLS BACK TO CREATING ONE
001250*    WITH OUTPUT, THEN RE-OPENS FOR I-O SO THIS CALL CAN GO ON
001260*    TO PROCESS THE FIRST TICKET NORMALLY.
001270     IF FIRST-TIME = "Y"
001280         MOVE "N" TO FIRST-TIME
001290         OPEN I-O RULES-FILE
001300         IF NOT WK-C-SUCCESSFUL
001310             OPEN OUTPUT RULES-FILE
001320             CLOSE       RULES-FILE
001330             OPEN I-O    RULES-FILE
001340             IF NOT WK-C-SUCCESSFUL
001350                 DISPLAY "TRFUPSRT - OPEN FILE ERROR - RULES-FILE"
001360                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001370             END-IF
001380         END-IF
001390     END-IF.
001400 A000-OPEN-RULES-EX.
001410     EXIT.
001420*----------------------------------------------------------------*
001430 B000-UPSERT-RULE-RTN.
001440*----------------------------------------------------------------*
001450*    RULE UPSERT ENGINE - STEPS 1 THRU 6 OF THE SPEC'S RULE
001460*    UPSERT ENGINE UNIT, ONE PARAGRAPH PER STEP.
001470     PERFORM B100-BUILD-KEY-RTN     THRU B100-BUILD-KEY-EX.
001480     PERFORM B200-READ-RULE-RTN     THRU B200-READ-RULE-EX.
001490     PERFORM B300-BUILD-INCOMING-RTN THRU B300-BUILD-INCOMING-EX.
001500     PERFORM B400-MERGE-COMPS-RTN   THRU B400-MERGE-COMPS-EX
001510         VARYING WK-U-COMP-IDX FROM 1 BY 1
001520         UNTIL WK-U-COMP-IDX > 4.
001530     PERFORM B500-STAMP-DATE-RTN    THRU B500-STAMP-DATE-EX.
001540     PERFORM B600-WRITE-RULE-RTN    THRU B600-WRITE-RULE-EX.
001550     PERFORM B700-RETURN-RULE-RTN   THRU B700-RETURN-RULE-EX.
001560 B000-UPSERT-RULE-EX.
001570     EXIT.
001580*----------------------------------------------------------------*
001590 B100-BUILD-KEY-RTN.
001600*----------------------------------------------------------------*
001610*    RULE UPSERT ENGINE STEP 1 - BUILD THE COMPOSITE KEY FROM
001620*    THE PARSED TICKET'S CARRIER/ROUTE/CURRENCY PLUS THE POS
001630*    THE CALLER PASSED IN (ALWAYS "PG" FOR THIS RUN).
001640     MOVE WK-TKT-PARSED-CARRIER  TO RULE-CARRIER.
001650     MOVE WK-TKT-PARSED-ROUTE    TO RULE-ROUTE.
001660     MOVE WK-UPSRT-POS           TO RULE-POS.
001670     MOVE WK-TKT-PARSED-CURRENCY TO RULE-CURRENCY.
001680 B100-BUILD-KEY-EX.
001690     EXIT.
001700*----------------------------------------------------------------*
001710 B200-READ-RULE-RTN.
001720*----------------------------------------------------------------*
001730*    RULE UPSERT ENGINE STEP 2 - LOOK UP THE KEY.  NOT FOUND
001740*    MEANS THIS IS A NEW RULE, SO A CLEAN RECORD IS BUILT WITH
001750*    ZERO OFFSETS AND EVERY SET-FLAG "N".
001760     READ RULES-FILE KEY IS EXTERNALLY-DESCRIBED-KEY
001770         INVALID KEY
001780             MOVE "Y" TO WK-UPSRT-CREATED-SW
001790             INITIALIZE RULE-COMPONENTS
001800             MOVE "N" TO RULE-YQYR-SET RULE-XT-SET
001810                          RULE-GC-SET  RULE-I9-SET
001820         NOT INVALID KEY
001830             MOVE "N" TO WK-UPSRT-CREATED-SW.
001840 B200-READ-RULE-EX.
001850     EXIT.
001860*----------------------------------------------------------------*
001870 B300-BUILD-INCOMING-RTN.
001880*----------------------------------------------------------------*
001890*    RULE UPSERT ENGINE STEP 3 - THE YQ/YR SURCHARGE OFFSET IS
001900*    STORED AS ONE COMBINED FIGURE ON THE MASTER, SO YQ AND YR
001910*    ARE SUMMED HERE BEFORE THE MERGE LOOP RUNS.  THE OTHER
001920*    THREE COMPONENTS CARRY STRAIGHT ACROSS.
001930     COMPUTE WK-U-YQYR-SUM =
001940         WK-TKT-PARSED-YQ + WK-TKT-PARSED-YR.
001950     MOVE WK-U-YQYR-SUM      TO WK-U-INCOMING-AMT (1).
001960     MOVE WK-TKT-PARSED-XT   TO WK-U-INCOMING-AMT (2).
001970     MOVE WK-TKT-PARSED-GC   TO WK-U-INCOMING-AMT (3).
001980     MOVE WK-TKT-PARSED-I9   TO WK-U-INCOMING-AMT (4).
001990 B300-BUILD-INCOMING-EX.
002000     EXIT.
002010*----------------------------------------------------------------*
002020 B400-MERGE-COMPS-RTN.
002030*----------------------------------------------------------------*
002040*    RULE UPSERT ENGINE STEP 4 / COMPONENT UPDATE POLICY - A
002050*    ZERO INCOMING VALUE MEANS THIS TICKET DIDN'T MENTION THAT
002060*    COMPONENT, SO THE MASTER'S OWN LAST-SEEN VALUE AND SET-FLAG
002070*    ARE LEFT ALONE.  A NON-ZERO VALUE OVERWRITES THE MASTER AND
002080*    SETS THE FLAG.
002090     IF WK-U-INCOMING-AMT (WK-U-COMP-IDX) NOT = ZERO
002100         MOVE WK-U-INCOMING-AMT (WK-U-COMP-IDX)
002110                             TO RULE-COMP-AMT (WK-U-COMP-IDX)
002120         MOVE "Y"            TO RULE-COMP-SET (WK-U-COMP-IDX)
002130     END-IF.
002140 B400-MERGE-COMPS-EX.
002150     EXIT.
002160*----------------------------------------------------------------*
002170 B500-STAMP-DATE-RTN.
002180*----------------------------------------------------------------*
002190*    RULE UPSERT ENGINE STEP 5 - THE VERIFICATION DATE IS
002200*    STAMPED UNCONDITIONALLY, EVEN WHEN NO COMPONENT CHANGED,
002210*    SINCE JUST SEEING THE ROUTE/CARRIER/CURRENCY AGAIN IS
002220*    ITSELF A RE-VERIFICATION OF THE RULE.
002230     MOVE WK-UPSRT-DATE TO RULE-LAST-VERIFIED.
002240 B500-STAMP-DATE-EX.
002250     EXIT.
002260*----------------------------------------------------------------*
002270 B600-WRITE-RULE-RTN.
002280*----------------------------------------------------------------*
002290*    RULE UPSERT ENGINE STEP 6 - WRITE FOR A NEW KEY, REWRITE
002300*    FOR AN EXISTING ONE.
002310     IF WK-UPSRT-WAS-CREATED
002320         WRITE RULES-REC-1
002330         IF NOT WK-C-SUCCESSFUL
002340             DISPLAY "TRFUPSRT - WRITE ERROR - RULES-FILE"
002350             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002360         END-IF
002370     ELSE
002380         REWRITE RULES-REC-1
002390         IF NOT WK-C-SUCCESSFUL
002400             DISPLAY "TRFUPSRT - REWRITE ERROR - RULES-FILE"
002410             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002420         END-IF
002430     END-IF.
002440 B600-WRITE-RULE-EX.
002450     EXIT.
002460*----------------------------------------------------------------*
002470 B700-RETURN-RULE-RTN.
002480*----------------------------------------------------------------*
002490*    HAND THE MERGED RULE BACK TO TRFTKTIN FOR THE PER-TICKET
002500*    RESULTS LINE.
002510     MOVE RULE-CARRIER          TO WK-UPSRT-RULE-CARRIER.
002520     MOVE RULE-ROUTE            TO WK-UPSRT-RULE-ROUTE.
002530     MOVE RULE-POS              TO WK-UPSRT-RULE-POS.
002540     MOVE RULE-CURRENCY         TO WK-UPSRT-RULE-CURRENCY.
002550     MOVE RULE-YQYR-OFFSET      TO WK-UPSRT-RULE-YQYR-OFFSET.
002560     MOVE RULE-YQYR-SET         TO WK-UPSRT-RULE-YQYR-SET.
002570     MOVE RULE-XT-OFFSET        TO WK-UPSRT-RULE-XT-OFFSET.
002580     MOVE RULE-XT-SET           TO WK-UPSRT-RULE-XT-SET.
002590     MOVE RULE-GC-TAX           TO WK-UPSRT-RULE-GC-TAX.
002600     MOVE RULE-GC-SET           TO WK-UPSRT-RULE-GC-SET.
002610     MOVE RULE-I9-TAX           TO WK-UPSRT-RULE-I9-TAX.
002620     MOVE RULE-I9-SET           TO WK-UPSRT-RULE-I9-SET.
002630     MOVE RULE-LAST-VERIFIED    TO WK-UPSRT-RULE-LAST-VERIFIED.
002640 B700-RETURN-RULE-EX.
002650     EXIT.
002660*----------------------------------------------------------------*
002670 Z000-CLOSE-RULES-RTN.
002680*----------------------------------------------------------------*
002690*    END-OF-JOB REQUEST FROM TRFTKTIN - CLOSE THE MASTER ONE
002700*    TIME ONLY.  THE FILE IS INDEXED, SO IT IS ALREADY IN
002710*    ASCENDING KEY ORDER - NO SEPARATE SORT/REWRITE PASS NEEDED.
002720     IF FIRST-TIME = "N"
002730         CLOSE RULES-FILE
002740         IF NOT WK-C-SUCCESSFUL
002750             DISPLAY "TRFUPSRT - CLOSE FILE ERROR - RULES-FILE"
002760             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002770         END-IF
002780     END-IF.
002790 Z000-CLOSE-RULES-EX.
002800     EXIT.
002810*
002820******************************************************************
002830*************** END OF PROGRAM SOURCE - TRFUPSRT ****************
002840******************************************************************
