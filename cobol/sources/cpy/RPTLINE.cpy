000100* RPTLINE.cpybk
000110    05  RPT-LINE-RECORD             PIC X(140).
000120*   I-O FORMAT:RPT-LINE-R  FROM FILE RESULTS-FILE OF LIBRARY
000130*   TKTLIB
000140*
000150    05  RPT-LINE-R  REDEFINES RPT-LINE-RECORD.
000160        06  RPT-LINE-TEXT           PIC X(132).
000170*                                ONE PRINT LINE OF THE RESULTS
000180*                                REPORT - REUSED FOR EVERY LINE
000190*                                OF THE PER-TICKET BLOCK AND THE
000200*                                END-OF-JOB CONTROL TOTALS BLOCK
000210        06  FILLER                  PIC X(08) VALUE SPACES.
