000100* FARERULE.cpybk
000110    05  RULE-RECORD                 PIC X(60).
000120*   I-O FORMAT:RULE-RECORD-R  FROM FILE RULES-FILE OF LIBRARY
000130*   TKTLIB
000140*
000150    05  RULE-RECORD-R  REDEFINES RULE-RECORD.
000160        06  RULE-KEY.
000170*                                COMPOSITE KEY - CARRIER|ROUTE|
000180*                                POS|CURRENCY, 18 BYTES, THE
000190*                                FILE'S RECORD KEY
000200            08  RULE-CARRIER        PIC X(03).
000210*                                CARRIER CODE - PX/CG/UNK
000220            08  FILLER              PIC X(01) VALUE "|".
000230            08  RULE-ROUTE          PIC X(07).
000240*                                ROUTE XXX-YYY OR UNK-UNK
000250            08  FILLER              PIC X(01) VALUE "|".
000260            08  RULE-POS            PIC X(02).
000270*                                POINT OF SALE - ALWAYS PG
000280            08  FILLER              PIC X(01) VALUE "|".
000290            08  RULE-CURRENCY       PIC X(03).
000300*                                CURRENCY CODE
000310        06  RULE-COMPONENTS.
000320*                                THE FOUR OFFSET/TAX FIELDS AND
000330*                                THEIR SET-FLAGS - GROUPED SO
000340*                                RULE-COMPONENT-TAB BELOW CAN
000350*                                REDEFINE THEM AS ONE TABLE.
000360            08  RULE-YQYR-OFFSET    PIC 9(07)V99 COMP-3.
000370*                                SUM OF YQ + YR LAST OBSERVED
000380            08  RULE-YQYR-SET       PIC X(01).
000390*                                Y IF YQYR OFFSET EVER SET
000400                88  RULE-YQYR-IS-SET       VALUE "Y".
000410                88  RULE-YQYR-NOT-SET      VALUE "N".
000420            08  RULE-XT-OFFSET      PIC 9(07)V99 COMP-3.
000430*                                XT AMOUNT LAST OBSERVED
000440            08  RULE-XT-SET         PIC X(01).
000450                88  RULE-XT-IS-SET         VALUE "Y".
000460                88  RULE-XT-NOT-SET        VALUE "N".
000470            08  RULE-GC-TAX         PIC 9(07)V99 COMP-3.
000480*                                GC TAX LAST OBSERVED
000490            08  RULE-GC-SET         PIC X(01).
000500                88  RULE-GC-IS-SET         VALUE "Y".
000510                88  RULE-GC-NOT-SET        VALUE "N".
000520            08  RULE-I9-TAX         PIC 9(07)V99 COMP-3.
000530*                                I9 TAX LAST OBSERVED
000540            08  RULE-I9-SET         PIC X(01).
000550                88  RULE-I9-IS-SET         VALUE "Y".
000560                88  RULE-I9-NOT-SET        VALUE "N".
000570        06  RULE-COMPONENT-TAB REDEFINES RULE-COMPONENTS.
000580*                                THE SAME FOUR PAIRS, VIEWED AS
000590*                                A TABLE SO TRFUPSRT CAN MERGE
000600*                                ALL FOUR WITH ONE LOOP INSTEAD
000610*                                OF FOUR SEPARATE IF-BLOCKS.
000620            08  RULE-COMP-ENTRY     OCCURS 4 TIMES.
000630                10  RULE-COMP-AMT   PIC 9(07)V99 COMP-3.
000640                10  RULE-COMP-SET   PIC X(01).
000650        06  RULE-LAST-VERIFIED  PIC X(10).
000660*                                ISO DATE YYYY-MM-DD OF LAST
000670*                                UPDATE
000680        06  FILLER              PIC X(08) VALUE SPACES.
