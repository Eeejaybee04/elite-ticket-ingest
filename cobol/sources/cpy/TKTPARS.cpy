000100******************************************************************
000110*    TKTPARS - PARSED TICKET RECORD                              *
000120*    OWN TOP-LEVEL 01 - COPY DIRECTLY INTO WORKING-STORAGE OF    *
000130*    TRFTKTIN AND INTO THE LINKAGE SECTION OF TRFVCARR/TRFVARPT/ *
000140*    TRFVMONY (OUTPUT) AND TRFUPSRT (INPUT).                    *
000150******************************************************************
000160*    AMENDMENT HISTORY                                          *
000170******************************************************************
000180*TAG    DATE       DEV    DESCRIPTION                            *
000190*------ ---------- ------ ---------------------------------------*
000200*PGT002 20/09/1986 RSK    INITIAL VERSION.                       *
000210*------------------------------------------------------------- *
000220*PGT011 14/02/1996 RSK    ADD WK-TKT-PARSED-COMP-TABLE REDEFINES *
000230*                         SO TRFVMONY CAN WALK YQ/YR/XT/GC/I9 AS *
000240*                         A TABLE INSTEAD OF FIVE SEPARATE MOVES.*
000242*------------------------------------------------------------- *
000244*PGT013 16/03/2009 RMU    SEE TRFVMONY PGT021 - THE MONEY SCAN   *
000245*                         WAS FIXED TO REJECT A THIRD DECIMAL    *
000246*                         DIGIT. THE FIELDS HERE ARE UNCHANGED,  *
000247*                         NO LAYOUT CHANGE REQUIRED.              *
000250******************************************************************
000260 01  WK-TKT-PARSED.
000270    05  WK-TKT-PARSED-CARRIER       PIC X(03) VALUE "UNK".
000280    05  WK-TKT-PARSED-ROUTE         PIC X(07) VALUE "UNK-UNK".
000290    05  WK-TKT-PARSED-CURRENCY      PIC X(03) VALUE "PGK".
000300    05  WK-TKT-PARSED-BASE          PIC 9(07)V99 COMP-3.
000310    05  WK-TKT-PARSED-COMPONENTS.
000320        10  WK-TKT-PARSED-YQ        PIC 9(07)V99 COMP-3.
000330        10  WK-TKT-PARSED-YR        PIC 9(07)V99 COMP-3.
000340        10  WK-TKT-PARSED-XT        PIC 9(07)V99 COMP-3.
000350        10  WK-TKT-PARSED-GC        PIC 9(07)V99 COMP-3.
000360        10  WK-TKT-PARSED-I9        PIC 9(07)V99 COMP-3.
000370    05  WK-TKT-PARSED-COMP-TAB REDEFINES
000380        WK-TKT-PARSED-COMPONENTS.
000390        10  WK-TKT-PARSED-COMP-AMT  PIC 9(07)V99 COMP-3
000400                                    OCCURS 5 TIMES.
000410    05  WK-TKT-PARSED-TOTAL         PIC 9(07)V99 COMP-3.
000420    05  FILLER                      PIC X(02) VALUE SPACES.
