000100******************************************************************
000110*    ASCMWS - COMMON WORK AREA COPYBOOK                          *
000120*    FILE STATUS CONDITION NAMES AND SHOP-STANDARD DATE WORK     *
000130*    AREA.  COPY THIS UNDER "01 WK-C-COMMON." IN EVERY PROGRAM   *
000140*    THAT OPENS A FILE OR NEEDS TODAY'S DATE.                    *
000150******************************************************************
000160*    AMENDMENT HISTORY                                          *
000170******************************************************************
000180*TAG    DATE       DEV    DESCRIPTION                            *
000190*------ ---------- ------ ---------------------------------------*
000200*PGT001 14/03/1987 RSK    INITIAL VERSION - CARRIED OVER FROM    *
000210*                         THE STP SUITE'S OWN ASCMWS FOR USE BY  *
000220*                         THE TICKET INGEST SUITE.               *
000230*------------------------------------------------------------- *
000240*PGT014 09/11/1998 DLW    Y2K - WIDEN WK-C-TODAY-CEN/YY SPLIT SO *
000250*                         THE ISO DATE NEVER FOLDS A 4-DIGIT     *
000260*                         YEAR INTO 2 DIGITS.                    *
000262*------------------------------------------------------------- *
000264*PGT017 30/10/2007 DLW    CHECKED WK-C-TODAY-ISO AGAINST THE     *
000265*                         2007 DAYLIGHT SAVING RULE CHANGE -     *
000266*                         THIS COPYBOOK ONLY HOLDS THE CALENDAR  *
000267*                         DATE, NOT TIME OF DAY, SO NO CHANGE    *
000268*                         REQUIRED.                              *
000270******************************************************************
000280    05  WK-C-FILE-STATUS            PIC X(02).
000290        88  WK-C-SUCCESSFUL                  VALUE "00".
000300        88  WK-C-DUPLICATE-KEY               VALUE "22".
000310        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000320        88  WK-C-END-OF-FILE                 VALUE "10".
000330        88  WK-C-PERMANENT-ERROR    VALUES "30" THRU "49".
000340    05  WK-C-TODAY-DTE.
000350        10  WK-C-TODAY-CEN          PIC X(02).
000360        10  WK-C-TODAY-YY           PIC X(02).
000370        10  WK-C-TODAY-MM           PIC X(02).
000380        10  WK-C-TODAY-DD           PIC X(02).
000390    05  WK-C-TODAY-ISO.
000400        10  WK-C-TODAY-ISO-YYYY     PIC X(04).
000410        10  FILLER                  PIC X(01) VALUE "-".
000420        10  WK-C-TODAY-ISO-MM       PIC X(02).
000430        10  FILLER                  PIC X(01) VALUE "-".
000440        10  WK-C-TODAY-ISO-DD       PIC X(02).
000450    05  FILLER                      PIC X(05) VALUE SPACES.
