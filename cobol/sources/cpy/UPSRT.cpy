000100******************************************************************
000110*    UPSRT - LINKAGE COPYBOOK FOR TRFUPSRT                       *
000120*    OWN TOP-LEVEL 01 - THE CALLING PROGRAM DECLARES ITS OWN     *
000130*    WK-UPSRT-RECORD IN WORKING-STORAGE (VIA THIS SAME COPYBOOK) *
000140*    AND PASSES IT ON THE CALL.                                  *
000150******************************************************************
000160*    AMENDMENT HISTORY                                          *
000170******************************************************************
000180*TAG    DATE       DEV    DESCRIPTION                            *
000190*------ ---------- ------ ---------------------------------------*
000200*PGT004 24/09/1986 RSK    INITIAL VERSION.                       *
000210*------------------------------------------------------------- *
000220*PGT012 02/06/1996 RSK    ADD WK-UPSRT-REQUEST-CD SO A SINGLE    *
000230*                         "C" CALL AT END OF JOB CAN CLOSE THE   *
000240*                         RULES MASTER THAT TRFUPSRT KEEPS OPEN. *
000242*------------------------------------------------------------- *
000244*PGT015 24/06/2011 RMU    SEE TRFUPSRT PGT025 - THE PARTITION    *
000245*                         CONSOLIDATION MOVED TKTLIB TO PTKT3.   *
000246*                         THIS LINKAGE LAYOUT DOES NOT CHANGE.    *
000250******************************************************************
000260 01  WK-UPSRT-RECORD.
000270    05  WK-UPSRT-INPUT.
000280        10  WK-UPSRT-REQUEST-CD     PIC X(01).
000290            88  WK-UPSRT-REQ-UPSERT       VALUE "U".
000300            88  WK-UPSRT-REQ-CLOSE        VALUE "C".
000310        10  WK-UPSRT-POS            PIC X(02).
000320        10  WK-UPSRT-DATE           PIC X(10).
000330    05  WK-UPSRT-OUTPUT.
000340        10  WK-UPSRT-CREATED-SW     PIC X(01).
000350            88  WK-UPSRT-WAS-CREATED      VALUE "Y".
000360            88  WK-UPSRT-WAS-UPDATED      VALUE "N".
000370        10  WK-UPSRT-RULE.
000380            15  WK-UPSRT-RULE-CARRIER       PIC X(03).
000390            15  WK-UPSRT-RULE-ROUTE         PIC X(07).
000400            15  WK-UPSRT-RULE-POS           PIC X(02).
000410            15  WK-UPSRT-RULE-CURRENCY      PIC X(03).
000420            15  WK-UPSRT-RULE-YQYR-OFFSET   PIC 9(07)V99
000430                                            COMP-3.
000440            15  WK-UPSRT-RULE-YQYR-SET      PIC X(01).
000450            15  WK-UPSRT-RULE-XT-OFFSET     PIC 9(07)V99
000460                                            COMP-3.
000470            15  WK-UPSRT-RULE-XT-SET        PIC X(01).
000480            15  WK-UPSRT-RULE-GC-TAX        PIC 9(07)V99
000490                                            COMP-3.
000500            15  WK-UPSRT-RULE-GC-SET        PIC X(01).
000510            15  WK-UPSRT-RULE-I9-TAX        PIC 9(07)V99
000520                                            COMP-3.
000530            15  WK-UPSRT-RULE-I9-SET        PIC X(01).
000540            15  WK-UPSRT-RULE-LAST-VERIFIED PIC X(10).
000550    05  WK-UPSRT-ERROR-CD           PIC X(07) VALUE SPACES.
000560    05  FILLER                      PIC X(04) VALUE SPACES.
