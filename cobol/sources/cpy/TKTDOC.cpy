000100******************************************************************
000110*    TKTDOC - TICKET TEXT RECORD / TICKET DOCUMENT BUFFER        *
000120*    OWN TOP-LEVEL 01 - COPY DIRECTLY INTO WORKING-STORAGE OF    *
000130*    TRFTKTIN AND INTO THE LINKAGE SECTION OF EVERY CALLED       *
000140*    PARSER ROUTINE (TRFVCARR/TRFVARPT/TRFVMONY) SO THE SAME     *
000150*    STORAGE IS PASSED BY REFERENCE TO EACH ONE.                 *
000160******************************************************************
000170*    AMENDMENT HISTORY                                          *
000180******************************************************************
000190*TAG    DATE       DEV    DESCRIPTION                            *
000200*------ ---------- ------ ---------------------------------------*
000210*PGT001 18/09/1986 RSK    INITIAL VERSION.                       *
000220*------------------------------------------------------------- *
000230*PGT009 22/07/1994 RSK    WIDEN TABLE FROM 80 TO 150 LINES -     *
000240*                         LONGER FARE-CONSTRUCTION TICKETS WERE  *
000250*                         BEING TRUNCATED ON READ.               *
000260*------------------------------------------------------------- *
000270*PGT016 03/05/1999 DLW    ADD THE UPPERCASED/COLLAPSED SHADOW    *
000280*                         TABLE SO THE THREE PARSER ROUTINES     *
000290*                         SCAN THE SAME FOLDED TEXT ONCE INSTEAD *
000300*                         OF EACH FOLDING ITS OWN COPY.          *
000302*------------------------------------------------------------- *
000304*PGT018 12/04/2010 RMU    SEE TRFTKTIN PGT023 - B200 NOW WARNS   *
000305*                         WHEN THE 150 LINE CAP IS HIT. THE      *
000306*                         LAYOUT HERE DOES NOT NEED TO CHANGE.    *
000310******************************************************************
000320 01  WK-TKT-DOC.
000330*    ------------- ONE INPUT TEXT LINE, AS READ -----------------
000340    05  WK-TKT-DOC-TEXT-LINE        PIC X(200).
000350*    -------------- WORKING TICKET-DOCUMENT AREA ----------------
000360    05  WK-TKT-DOC-LINE-CNT         PIC S9(04) COMP.
000370    05  WK-TKT-DOC-EOF-SW           PIC X(01).
000380        88  WK-TKT-DOC-AT-EOF                VALUE "Y".
000390        88  WK-TKT-DOC-NOT-AT-EOF            VALUE "N".
000400    05  WK-TKT-DOC-RAW-BUFFER       PIC X(30000).
000410    05  WK-TKT-DOC-RAW-TABLE REDEFINES
000420        WK-TKT-DOC-RAW-BUFFER.
000430        10  WK-TKT-DOC-RAW-LINE     PIC X(200)
000440                                    OCCURS 150 TIMES.
000450    05  WK-TKT-DOC-UC-BUFFER        PIC X(30000).
000460    05  WK-TKT-DOC-UC-TABLE REDEFINES
000470        WK-TKT-DOC-UC-BUFFER.
000480        10  WK-TKT-DOC-UC-LINE      PIC X(200)
000490                                    OCCURS 150 TIMES.
000500    05  FILLER                      PIC X(04) VALUE SPACES.
